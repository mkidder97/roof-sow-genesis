000100 *****************************************************************
000200*    COPY RFGRULE
000300*    LAYOUT DE UNA ENTRADA DE LA TABLA DE PLANTILLAS DE SOW
000400*    (TRABAJO, MEMBRANA, FIJACION, CUBIERTA) --> PLANTILLA
000500 *****************************************************************
000600      05  TPL-WORK-TYPE           PIC X(10).
000700      05  TPL-MEMBRANE            PIC X(10).
000800      05  TPL-ATTACHMENT          PIC X(13).
000900*    ESPACIOS EN TPL-DECK EQUIVALE A "CUALQUIER CUBIERTA"
001000      05  TPL-DECK                PIC X(12).
001100      05  TPL-TEMPLATE-ID         PIC X(02).
001200      05  TPL-TEMPLATE-NAME       PIC X(45).
001300      05  TPL-COMPLEXITY          PIC X(10).
001400      05  TPL-DURATION-TEXT       PIC X(25).
001500*    RELLENO PARA COMPLETAR EL LARGO DE LA ENTRADA DE TABLA
001600      05  FILLER                  PIC X(03).
