000100 *****************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. ALVARADO (RAV)                                *
000400* APLICACION  : SCOPE OF WORK - TECHOS (SOW)                     *
000500* PROGRAMA    : RFGSOW01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA LEVANTAMIENTOS (TAKEOFF) DE PROYECTOS DE  *
000800*             : TECHO, SELECCIONA LA PLANTILLA DE SOW QUE MEJOR  *
000900*             : APLICA, CALCULA MATERIALES Y DURACION ESTIMADA,  *
001000*             : E IMPRIME EL DOCUMENTO DE SOW POR PROYECTO MAS   *
001100*             : EL REPORTE DE CONTROL DEL LOTE                   *
001200* ARCHIVOS    : TAKEOFF=E, SOWRPT=S, CTLRPT=S                    *
001300* ACCION (ES) : G=GENERA SOW Y REPORTE DE CONTROL                *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 14/03/1989                                       *
001600* BPM/RATIONAL: CR-19024                                         *
001700* NOMBRE      : GENERACION DE SCOPE OF WORK - TECHOS             *
001800 *****************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000* FECHA      INIC  TICKET   DESCRIPCION                          *
002100* ---------- ----  -------  ----------------------------------   *
002200* 14/03/1989 RAV   CR-19024 VERSION INICIAL DEL PROGRAMA.        *
002300* 02/07/1990 RAV   CR-19187 SE AGREGA VALIDACION DE ZONA DE      *
002400*                           VIENTO Y ALTURA DE EDIFICIO.         *
002500* 19/11/1991 JLM   CR-20044 SE AGREGA PLANTILLA T7 (TEAROFF      *
002600*                           SOBRE LWC) A LA TABLA DE REGLAS.     *
002700* 05/06/1993 JLM   CR-20510 CORRIGE CALCULO DE ADHESIVO EN       *
002800*                           FULLY ADHERED (ANTES NO TRUNCABA).   *
002900* 23/01/1995 EEDR  CR-21290 SE AGREGA REPORTE DE CONTROL CON     *
003000*                           TOTALES POR PLANTILLA.               *
003100* 11/08/1996 EEDR  CR-22004 SE AGREGA VERIFICACION DE COMPATI-   *
003200*                           BILIDAD PLANTILLA/CUBIERTA.          *
003300* 30/09/1998 EEDR  CR-24501 AJUSTE Y2K - CAMPOS DE FECHA A 4     *
003400*                           DIGITOS DE ANIO EN EL PROGRAMA.      *
003500* 14/01/1999 EEDR  CR-24680 PRUEBAS DE CIERRE DE SIGLO SOBRE     *
003600*                           FECHA DE CORRIDA. SIN HALLAZGOS.     *
003700* 12/02/2003 PEDR  CR-27890 SE AGREGA AVISO DE ALTURA/ZONA DE    *
003800*                           VIENTO Y AREA DE TECHO MUY GRANDE.   *
003900* 30/10/2007 PEDR  CR-31215 SE AGREGA VALIDACION DE ASCE-        *
004000*                           VERSION Y BUILDING-CODE.             *
004100* 19/04/2012 DAR   CR-35502 SE AGREGA PLANTILLA RHINO BOND       *
004200*                           (T5) PARA RECOVER SOBRE SSR.         *
004300* 08/09/2016 DAR   CR-38810 SE ESTANDARIZA TRUNCADO (SIN         *
004400*                           ROUNDED) EN TODOS LOS CALCULOS.      *
004500 *****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. RFGSOW01.                                            CR19024 
004800 AUTHOR. R. ALVARADO.
004900 INSTALLATION. TECHOMAX ROOFING SYSTEMS - SISTEMAS.
005000 DATE-WRITTEN. 03/14/1989.
005100 DATE-COMPILED.
005200 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005300 ENVIRONMENT DIVISION.
005400* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
005500 CONFIGURATION SECTION.
005600* EQUIPO DONDE SE COMPILA EL PROGRAMA.                           *
005700 SOURCE-COMPUTER. IBM-390.
005800* EQUIPO DONDE SE EJECUTA EL PROGRAMA.                           *
005900 OBJECT-COMPUTER. IBM-390.
006000* ASIGNA NOMBRES ESPECIALES DE IMPRESORA Y SWITCHES.             *
006100 SPECIAL-NAMES.
006200* CANAL DE SALTO DE PAGINA PARA LOS REPORTES.                    *
006300     C01 IS TOP-OF-FORM
006400* SWITCH DE ARRANQUE - LOTE SIN REGISTROS DE ENTRADA.            *
006500     UPSI-0 ON STATUS IS WKS-UPSI-LOTE-VACIO
006600* CLASE DE CARACTERES USADA EN LAS VALIDACIONES.                 *
006700     CLASS ROSTER-NUM IS "0" THRU "9".
006800* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
006900 INPUT-OUTPUT SECTION.
007000* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
007100 FILE-CONTROL.
007200* DEFINE EL ARCHIVO TAKEOFF-FILE Y SU ASIGNACION.                *
007300     SELECT TAKEOFF-FILE ASSIGN TO TAKEOFF
007400* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
007500            ORGANIZATION IS SEQUENTIAL
007600* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
007700            ACCESS MODE  IS SEQUENTIAL
007800* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
007900            FILE STATUS  IS FS-TAKEOFF.
008000
008100* DEFINE EL ARCHIVO SOWRPT-FILE Y SU ASIGNACION.                 *
008200     SELECT SOWRPT-FILE  ASSIGN TO SOWRPT
008300* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
008400            ORGANIZATION IS SEQUENTIAL
008500* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
008600            ACCESS MODE  IS SEQUENTIAL
008700* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
008800            FILE STATUS  IS FS-SOWRPT.
008900
009000* DEFINE EL ARCHIVO CONTROL-FILE Y SU ASIGNACION.                *
009100     SELECT CONTROL-FILE ASSIGN TO CTLRPT
009200* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
009300            ORGANIZATION IS SEQUENTIAL
009400* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
009500            ACCESS MODE  IS SEQUENTIAL
009600* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
009700            FILE STATUS  IS FS-CTLRPT.
009800* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
009900 DATA DIVISION.
010000 FILE SECTION.
010100 *****************************************************************
010200* ARCHIVO DE ENTRADA DE LEVANTAMIENTOS (TAKEOFF) DE TECHOS       *
010300 *****************************************************************
010400* LAYOUT DEL ARCHIVO TAKEOFF-FILE A NIVEL DE REGISTRO.           *
010500 FD  TAKEOFF-FILE
010600* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
010700     LABEL RECORDS ARE STANDARD
010800* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
010900     RECORD CONTAINS 200 CHARACTERS.
011000* TRAE EL LAYOUT DEL REGISTRO DESDE EL COPYBOOK.                 *
011100     COPY RFGTAKO.
011200 *****************************************************************
011300* ARCHIVO DE SALIDA - DOCUMENTO DE SOW POR PROYECTO              *
011400 *****************************************************************
011500* LAYOUT DEL ARCHIVO SOWRPT-FILE A NIVEL DE REGISTRO.            *
011600 FD  SOWRPT-FILE
011700* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
011800     LABEL RECORDS ARE STANDARD
011900* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
012000     RECORD CONTAINS 132 CHARACTERS.
012100* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
012200 01  WS-REG-SOWRPT               PIC X(132).
012300 *****************************************************************
012400* ARCHIVO DE SALIDA - REPORTE DE CONTROL DEL LOTE                *
012500 *****************************************************************
012600* LAYOUT DEL ARCHIVO CONTROL-FILE A NIVEL DE REGISTRO.           *
012700 FD  CONTROL-FILE
012800* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
012900     LABEL RECORDS ARE STANDARD
013000* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
013100     RECORD CONTAINS 132 CHARACTERS.
013200* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
013300 01  WS-REG-CONTROL               PIC X(132).
013400 WORKING-STORAGE SECTION.
013500 *****************************************************************
013600* VARIABLES DE FILE STATUS                                       *
013700 *****************************************************************
013800* GRUPO DE TRABAJO - CODIGO DE FILE STATUS DEL ARCHIVO.          *
013900 01  WKS-FS-STATUS.
014000* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
014100     05  FS-TAKEOFF            PIC 9(02) VALUE ZEROS.
014200* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
014300     05  FS-SOWRPT             PIC 9(02) VALUE ZEROS.
014400* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
014500     05  FS-CTLRPT             PIC 9(02) VALUE ZEROS.
014600* RELLENO SIN USO EN EL PROGRAMA.                                *
014700     05  FILLER                PIC X(02) VALUE SPACES.
014800 *****************************************************************
014900* SWITCHES E INDICADORES DEL PROCESO                             *
015000 *****************************************************************
015100* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
015200 01  WKS-SWITCHES.
015300* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
015400     05  WKS-SW-FIN-TAKEOFF    PIC X(01) VALUE "N".
015500* CONDICION 88 SOBRE EL CAMPO ANTERIOR - INDICADOR DE FIN DE ARC *
015600         88  WKS-NO-HAY-MAS-TAKEOFFS      VALUE "S".
015700* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
015800     05  WKS-SW-REGISTRO       PIC X(01) VALUE "S".
015900* CONDICION 88 SOBRE EL CAMPO ANTERIOR - INDICADOR: EL REGISTRO  *
016000         88  WKS-REGISTRO-VALIDO          VALUE "S".
016100* CONDICION 88 SOBRE EL CAMPO ANTERIOR - INDICADOR: EL REGISTRO  *
016200         88  WKS-REGISTRO-RECHAZADO       VALUE "N".
016300* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
016400     05  WKS-SW-AISLAMIENTO    PIC X(01) VALUE "N".
016500* CONDICION 88 SOBRE EL CAMPO ANTERIOR - INDICADOR: EL PROYECTO  *
016600         88  WKS-INCLUYE-AISLAMIENTO      VALUE "S".
016700* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
016800     05  WKS-SW-DISENO-VIENTO  PIC X(01) VALUE "N".
016900* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
017000         88  WKS-IMPRIME-DISENO-VIENTO    VALUE "S".
017100* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
017200     05  WKS-SW-MATCH          PIC X(01) VALUE "N".
017300* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
017400         88  WKS-HUBO-MATCH-EXACTO        VALUE "E".
017500* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
017600         88  WKS-HUBO-MATCH-COMODIN       VALUE "C".
017700* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
017800         88  WKS-HUBO-MATCH-DEFECTO       VALUE "D".
017900* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
018000     05  WKS-SW-FACT-ADHERIDA  PIC X(01) VALUE "N".
018100* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
018200         88  WKS-FACTOR-ADHERIDA-APLICA   VALUE "S".
018300* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
018400     05  WKS-SW-FACT-ALTURA    PIC X(01) VALUE "N".
018500* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
018600         88  WKS-FACTOR-ALTURA-APLICA     VALUE "S".
018700* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
018800     05  WKS-SW-FACT-HVHZ      PIC X(01) VALUE "N".
018900* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
019000         88  WKS-FACTOR-HVHZ-APLICA       VALUE "S".
019100* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
019200     05  WKS-UPSI-LOTE-VACIO   PIC X(01) VALUE "N".
019300* RELLENO SIN USO EN EL PROGRAMA.                                *
019400     05  FILLER                PIC X(05) VALUE SPACES.
019500 *****************************************************************
019600* CONTADORES DEL LOTE (TODOS BINARIOS)                           *
019700 *****************************************************************
019800* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
019900 01  WKS-CONTADORES             COMP.
020000* CONTADOR DE REGISTROS LEIDOS DEL TAKEOFF.                      *
020100     05  WKS-REG-LEIDOS         PIC 9(07) VALUE ZERO.
020200* CONTADOR DE REGISTROS ACEPTADOS (SOW GENERADO).                *
020300     05  WKS-REG-VALIDOS        PIC 9(07) VALUE ZERO.
020400* CONTADOR DE REGISTROS RECHAZADOS POR ERROR FATAL.              *
020500     05  WKS-REG-RECHAZADOS     PIC 9(07) VALUE ZERO.
020600* CONTADOR DE ERRORES FATALES DEL REGISTRO EN PROCESO.           *
020700     05  WKS-CONT-ERRORES       PIC 9(02) VALUE ZERO.
020800* CONTADOR DE AVISOS DEL REGISTRO EN PROCESO.                    *
020900     05  WKS-CONT-AVISOS        PIC 9(02) VALUE ZERO.
021000* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
021100     05  WKS-IDX                PIC 9(02) VALUE ZERO.
021200* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
021300     05  WKS-IDX2               PIC 9(02) VALUE ZERO.
021400* RELLENO SIN USO EN EL PROGRAMA.                                *
021500     05  FILLER                 PIC 9(02) VALUE ZERO.
021600 *****************************************************************
021700* ACUMULADORES DE TOTALES DEL LOTE (TODOS BINARIOS)              *
021800 *****************************************************************
021900* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
022000 01  WKS-ACUMULADORES           COMP.
022100* ACUMULADOR DE TOTALES DEL LOTE PARA EL REPORTE DE CONTROL.     *
022200     05  WKS-TOT-AREA           PIC 9(09) VALUE ZERO.
022300* ACUMULADOR DE TOTALES DEL LOTE PARA EL REPORTE DE CONTROL.     *
022400     05  WKS-TOT-FIJADORES      PIC 9(11) VALUE ZERO.
022500* ACUMULADOR DE TOTALES DEL LOTE PARA EL REPORTE DE CONTROL.     *
022600     05  WKS-TOT-PESO           PIC 9(11) VALUE ZERO.
022700* RELLENO SIN USO EN EL PROGRAMA.                                *
022800     05  FILLER                 PIC 9(02) VALUE ZERO.
022900 *****************************************************************
023000* CONTADORES DE USO POR PLANTILLA (RESUMEN DE CONTROL)           *
023100 *****************************************************************
023200* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
023300 01  WKS-CONT-USO-PLANTILLA.
023400* CONTADOR DE USO DE UNA PLANTILLA PARA EL CONTROL-BREAK.        *
023500     05  WKS-USO-T2             PIC 9(05) VALUE ZERO.
023600* CONTADOR DE USO DE UNA PLANTILLA PARA EL CONTROL-BREAK.        *
023700     05  WKS-USO-T4             PIC 9(05) VALUE ZERO.
023800* CONTADOR DE USO DE UNA PLANTILLA PARA EL CONTROL-BREAK.        *
023900     05  WKS-USO-T5             PIC 9(05) VALUE ZERO.
024000* CONTADOR DE USO DE UNA PLANTILLA PARA EL CONTROL-BREAK.        *
024100     05  WKS-USO-T6             PIC 9(05) VALUE ZERO.
024200* CONTADOR DE USO DE UNA PLANTILLA PARA EL CONTROL-BREAK.        *
024300     05  WKS-USO-T7             PIC 9(05) VALUE ZERO.
024400* CONTADOR DE USO DE UNA PLANTILLA PARA EL CONTROL-BREAK.        *
024500     05  WKS-USO-T8             PIC 9(05) VALUE ZERO.
024600* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
024700 01  WKS-TABLA-USO REDEFINES WKS-CONT-USO-PLANTILLA.
024800* CONTADOR DE USO DE UNA PLANTILLA PARA EL CONTROL-BREAK.        *
024900     05  WKS-USO-PLANT-TAB      PIC 9(05) COMP OCCURS 6 TIMES.
025000* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
025100 01  WKS-IDS-PLANTILLA-CTL.
025200* RELLENO SIN USO EN EL PROGRAMA.                                *
025300     05  FILLER PIC X(02) VALUE "T2".
025400* RELLENO SIN USO EN EL PROGRAMA.                                *
025500     05  FILLER PIC X(02) VALUE "T4".
025600* RELLENO SIN USO EN EL PROGRAMA.                                *
025700     05  FILLER PIC X(02) VALUE "T5".
025800* RELLENO SIN USO EN EL PROGRAMA.                                *
025900     05  FILLER PIC X(02) VALUE "T6".
026000* RELLENO SIN USO EN EL PROGRAMA.                                *
026100     05  FILLER PIC X(02) VALUE "T7".
026200* RELLENO SIN USO EN EL PROGRAMA.                                *
026300     05  FILLER PIC X(02) VALUE "T8".
026400* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
026500 01  WKS-IDS-PLANTILLA REDEFINES WKS-IDS-PLANTILLA-CTL.
026600* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
026700     05  WKS-ID-PLANT-TAB       PIC X(02) OCCURS 6 TIMES.
026800 *****************************************************************
026900* TABLA DE REGLAS DE PLANTILLAS DE SOW (CONSTANTE DEL PROGRAMA)  *
027000* CLAVE: TRABAJO + MEMBRANA + FIJACION + CUBIERTA --> PLANTILLA  *
027100* SE ARMA CON FILLER Y SE PROYECTA CON REDEFINES/OCCURS PORQUE   *
027200* COBOL NO PERMITE VALUE EN ITEMS CON OCCURS                     *
027300 *****************************************************************
027400* GRUPO DE TRABAJO - TABLA DE REGLAS DE PLANTILLAS DE SOW.       *
027500 01  WKS-TABLA-PLANTILLAS-DATA.
027600* FILA 1 - PLANTILLA T2                                          *
027700* RELLENO SIN USO EN EL PROGRAMA.                                *
027800     05  FILLER PIC X(10) VALUE 'RECOVER'.
027900* RELLENO SIN USO EN EL PROGRAMA.                                *
028000     05  FILLER PIC X(10) VALUE 'TPO'.
028100* RELLENO SIN USO EN EL PROGRAMA.                                *
028200     05  FILLER PIC X(13) VALUE 'MECH-ATTACH'.
028300* RELLENO SIN USO EN EL PROGRAMA.                                *
028400     05  FILLER PIC X(12) VALUE 'STEEL'.
028500* RELLENO SIN USO EN EL PROGRAMA.                                *
028600     05  FILLER PIC X(02) VALUE 'T2'.
028700* RELLENO SIN USO EN EL PROGRAMA.                                *
028800     05  FILLER PIC X(45)
028900* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
029000         VALUE 'TPO RECOVER - MECHANICALLY ATTACHED SYSTEM'.
029100* RELLENO SIN USO EN EL PROGRAMA.                                *
029200     05  FILLER PIC X(10) VALUE 'STANDARD'.
029300* RELLENO SIN USO EN EL PROGRAMA.                                *
029400     05  FILLER PIC X(25) VALUE '5-7 DAYS/10,000 SF'.
029500* RELLENO SIN USO EN EL PROGRAMA.                                *
029600     05  FILLER PIC X(03) VALUE ' '.
029700* FILA 2 - PLANTILLA T2                                          *
029800* RELLENO SIN USO EN EL PROGRAMA.                                *
029900     05  FILLER PIC X(10) VALUE 'RECOVER'.
030000* RELLENO SIN USO EN EL PROGRAMA.                                *
030100     05  FILLER PIC X(10) VALUE 'TPO'.
030200* RELLENO SIN USO EN EL PROGRAMA.                                *
030300     05  FILLER PIC X(13) VALUE 'MECH-ATTACH'.
030400* RELLENO SIN USO EN EL PROGRAMA.                                *
030500     05  FILLER PIC X(12) VALUE 'CONCRETE'.
030600* RELLENO SIN USO EN EL PROGRAMA.                                *
030700     05  FILLER PIC X(02) VALUE 'T2'.
030800* RELLENO SIN USO EN EL PROGRAMA.                                *
030900     05  FILLER PIC X(45)
031000* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
031100         VALUE 'TPO RECOVER - MECHANICALLY ATTACHED SYSTEM'.
031200* RELLENO SIN USO EN EL PROGRAMA.                                *
031300     05  FILLER PIC X(10) VALUE 'STANDARD'.
031400* RELLENO SIN USO EN EL PROGRAMA.                                *
031500     05  FILLER PIC X(25) VALUE '5-7 DAYS/10,000 SF'.
031600* RELLENO SIN USO EN EL PROGRAMA.                                *
031700     05  FILLER PIC X(03) VALUE ' '.
031800* FILA 3 - PLANTILLA T4                                          *
031900* RELLENO SIN USO EN EL PROGRAMA.                                *
032000     05  FILLER PIC X(10) VALUE 'RECOVER'.
032100* RELLENO SIN USO EN EL PROGRAMA.                                *
032200     05  FILLER PIC X(10) VALUE 'TPO-FLEECE'.
032300* RELLENO SIN USO EN EL PROGRAMA.                                *
032400     05  FILLER PIC X(13) VALUE 'MECH-ATTACH'.
032500* RELLENO SIN USO EN EL PROGRAMA.                                *
032600     05  FILLER PIC X(12) VALUE 'STEEL'.
032700* RELLENO SIN USO EN EL PROGRAMA.                                *
032800     05  FILLER PIC X(02) VALUE 'T4'.
032900* RELLENO SIN USO EN EL PROGRAMA.                                *
033000     05  FILLER PIC X(45)
033100* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
033200         VALUE 'TPO FLEECE RECOVER - MECH ATTACHED SYSTEM'.
033300* RELLENO SIN USO EN EL PROGRAMA.                                *
033400     05  FILLER PIC X(10) VALUE 'STANDARD'.
033500* RELLENO SIN USO EN EL PROGRAMA.                                *
033600     05  FILLER PIC X(25) VALUE '4-6 DAYS/10K-NO PROLOGIS'.
033700* RELLENO SIN USO EN EL PROGRAMA.                                *
033800     05  FILLER PIC X(03) VALUE ' '.
033900* FILA 4 - PLANTILLA T5                                          *CR35502 
034000* RELLENO SIN USO EN EL PROGRAMA.                                *
034100     05  FILLER PIC X(10) VALUE 'RECOVER'.
034200* RELLENO SIN USO EN EL PROGRAMA.                                *
034300     05  FILLER PIC X(10) VALUE 'TPO'.
034400* RELLENO SIN USO EN EL PROGRAMA.                                *
034500     05  FILLER PIC X(13) VALUE 'RHINO-BOND'.
034600* RELLENO SIN USO EN EL PROGRAMA.                                *
034700     05  FILLER PIC X(12) VALUE 'SSR'.
034800* RELLENO SIN USO EN EL PROGRAMA.                                *
034900     05  FILLER PIC X(02) VALUE 'T5'.
035000* RELLENO SIN USO EN EL PROGRAMA.                                *
035100     05  FILLER PIC X(45)
035200* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
035300         VALUE 'TPO RHINO BOND RECOVER - SSR DECK SYSTEM'.
035400* RELLENO SIN USO EN EL PROGRAMA.                                *
035500     05  FILLER PIC X(10) VALUE 'COMPLEX'.
035600* RELLENO SIN USO EN EL PROGRAMA.                                *
035700     05  FILLER PIC X(25) VALUE '6-8 DAYS/10,000 SF'.
035800* RELLENO SIN USO EN EL PROGRAMA.                                *
035900     05  FILLER PIC X(03) VALUE ' '.
036000* FILA 5 - PLANTILLA T6                                          *
036100* RELLENO SIN USO EN EL PROGRAMA.                                *
036200     05  FILLER PIC X(10) VALUE 'TEAROFF'.
036300* RELLENO SIN USO EN EL PROGRAMA.                                *
036400     05  FILLER PIC X(10) VALUE 'TPO'.
036500* RELLENO SIN USO EN EL PROGRAMA.                                *
036600     05  FILLER PIC X(13) VALUE 'MECH-ATTACH'.
036700* RELLENO SIN USO EN EL PROGRAMA.                                *
036800     05  FILLER PIC X(12) VALUE 'STEEL'.
036900* RELLENO SIN USO EN EL PROGRAMA.                                *
037000     05  FILLER PIC X(02) VALUE 'T6'.
037100* RELLENO SIN USO EN EL PROGRAMA.                                *
037200     05  FILLER PIC X(45)
037300* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
037400         VALUE 'TPO TEAROFF - MECHANICALLY ATTACHED SYSTEM'.
037500* RELLENO SIN USO EN EL PROGRAMA.                                *
037600     05  FILLER PIC X(10) VALUE 'STANDARD'.
037700* RELLENO SIN USO EN EL PROGRAMA.                                *
037800     05  FILLER PIC X(25) VALUE '7-10 DAYS/10,000 SF'.
037900* RELLENO SIN USO EN EL PROGRAMA.                                *
038000     05  FILLER PIC X(03) VALUE ' '.
038100* FILA 6 - PLANTILLA T7                                          *CR20044 
038200* RELLENO SIN USO EN EL PROGRAMA.                                *
038300     05  FILLER PIC X(10) VALUE 'TEAROFF'.
038400* RELLENO SIN USO EN EL PROGRAMA.                                *
038500     05  FILLER PIC X(10) VALUE 'TPO'.
038600* RELLENO SIN USO EN EL PROGRAMA.                                *
038700     05  FILLER PIC X(13) VALUE 'MECH-ATTACH'.
038800* RELLENO SIN USO EN EL PROGRAMA.                                *
038900     05  FILLER PIC X(12) VALUE 'LWC'.
039000* RELLENO SIN USO EN EL PROGRAMA.                                *
039100     05  FILLER PIC X(02) VALUE 'T7'.
039200* RELLENO SIN USO EN EL PROGRAMA.                                *
039300     05  FILLER PIC X(45)
039400* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
039500         VALUE 'TPO TEAROFF - MECH ATTACHED OVER LWC DECK'.
039600* RELLENO SIN USO EN EL PROGRAMA.                                *
039700     05  FILLER PIC X(10) VALUE 'STANDARD'.
039800* RELLENO SIN USO EN EL PROGRAMA.                                *
039900     05  FILLER PIC X(25) VALUE '8-11 DAYS/10,000 SF'.
040000* RELLENO SIN USO EN EL PROGRAMA.                                *
040100     05  FILLER PIC X(03) VALUE ' '.
040200* FILA 7 - PLANTILLA T8                                          *
040300* RELLENO SIN USO EN EL PROGRAMA.                                *
040400     05  FILLER PIC X(10) VALUE 'TEAROFF'.
040500* RELLENO SIN USO EN EL PROGRAMA.                                *
040600     05  FILLER PIC X(10) VALUE 'TPO'.
040700* RELLENO SIN USO EN EL PROGRAMA.                                *
040800     05  FILLER PIC X(13) VALUE 'FULLY-ADHERED'.
040900* RELLENO SIN USO EN EL PROGRAMA.                                *
041000     05  FILLER PIC X(12) VALUE 'GYPSUM'.
041100* RELLENO SIN USO EN EL PROGRAMA.                                *
041200     05  FILLER PIC X(02) VALUE 'T8'.
041300* RELLENO SIN USO EN EL PROGRAMA.                                *
041400     05  FILLER PIC X(45)
041500* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
041600         VALUE 'TPO TEAROFF - FULLY ADHERED OVER GYPSUM'.
041700* RELLENO SIN USO EN EL PROGRAMA.                                *
041800     05  FILLER PIC X(10) VALUE 'COMPLEX'.
041900* RELLENO SIN USO EN EL PROGRAMA.                                *
042000     05  FILLER PIC X(25) VALUE '9-12 DAYS/10,000 SF'.
042100* RELLENO SIN USO EN EL PROGRAMA.                                *
042200     05  FILLER PIC X(03) VALUE ' '.
042300* FILA 8 - PLANTILLA T2                                          *
042400* RELLENO SIN USO EN EL PROGRAMA.                                *
042500     05  FILLER PIC X(10) VALUE 'RECOVER'.
042600* RELLENO SIN USO EN EL PROGRAMA.                                *
042700     05  FILLER PIC X(10) VALUE 'TPO'.
042800* RELLENO SIN USO EN EL PROGRAMA.                                *
042900     05  FILLER PIC X(13) VALUE 'MECH-ATTACH'.
043000* RELLENO SIN USO EN EL PROGRAMA.                                *
043100     05  FILLER PIC X(12) VALUE ' '.
043200* RELLENO SIN USO EN EL PROGRAMA.                                *
043300     05  FILLER PIC X(02) VALUE 'T2'.
043400* RELLENO SIN USO EN EL PROGRAMA.                                *
043500     05  FILLER PIC X(45)
043600* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
043700         VALUE 'TPO RECOVER - MECHANICALLY ATTACHED SYSTEM'.
043800* RELLENO SIN USO EN EL PROGRAMA.                                *
043900     05  FILLER PIC X(10) VALUE 'STANDARD'.
044000* RELLENO SIN USO EN EL PROGRAMA.                                *
044100     05  FILLER PIC X(25) VALUE 'CUBIERTA NO CONFIRMADA'.
044200* RELLENO SIN USO EN EL PROGRAMA.                                *
044300     05  FILLER PIC X(03) VALUE ' '.
044400* FILA 9 - PLANTILLA T6                                          *
044500* RELLENO SIN USO EN EL PROGRAMA.                                *
044600     05  FILLER PIC X(10) VALUE 'TEAROFF'.
044700* RELLENO SIN USO EN EL PROGRAMA.                                *
044800     05  FILLER PIC X(10) VALUE 'TPO'.
044900* RELLENO SIN USO EN EL PROGRAMA.                                *
045000     05  FILLER PIC X(13) VALUE 'MECH-ATTACH'.
045100* RELLENO SIN USO EN EL PROGRAMA.                                *
045200     05  FILLER PIC X(12) VALUE ' '.
045300* RELLENO SIN USO EN EL PROGRAMA.                                *
045400     05  FILLER PIC X(02) VALUE 'T6'.
045500* RELLENO SIN USO EN EL PROGRAMA.                                *
045600     05  FILLER PIC X(45)
045700* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
045800         VALUE 'TPO TEAROFF - MECHANICALLY ATTACHED SYSTEM'.
045900* RELLENO SIN USO EN EL PROGRAMA.                                *
046000     05  FILLER PIC X(10) VALUE 'STANDARD'.
046100* RELLENO SIN USO EN EL PROGRAMA.                                *
046200     05  FILLER PIC X(25) VALUE 'CUBIERTA NO CONFIRMADA'.
046300* RELLENO SIN USO EN EL PROGRAMA.                                *
046400     05  FILLER PIC X(03) VALUE ' '.
046500* GRUPO DE TRABAJO - TABLA DE REGLAS DE PLANTILLAS DE SOW.       *
046600 01  WKS-TABLA-PLANTILLAS REDEFINES WKS-TABLA-PLANTILLAS-DATA.
046700* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
046800     05  WKS-PLANTILLA OCCURS 9 TIMES
046900* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
047000                       INDEXED BY WKS-IDX-PLANT.
047100* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
047200         COPY RFGRULE.
047300 *****************************************************************
047400* AREA DE TRABAJO PARA LA PLANTILLA SELECCIONADA DEL PROYECTO    *
047500 *****************************************************************
047600* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
047700 01  WS-PLANTILLA-SELECCIONADA.
047800* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
047900     COPY RFGRULE.
048000 *****************************************************************
048100* CLAVES NORMALIZADAS DEL PROYECTO PARA BUSQUEDA EN LA TABLA     *
048200 *****************************************************************
048300* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
048400 01  WKS-CLAVES-NORMALIZADAS.
048500* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
048600     05  WKS-CLV-WORK-TYPE      PIC X(10).
048700* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
048800     05  WKS-CLV-MEMBRANA       PIC X(10).
048900* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
049000     05  WKS-CLV-FIJACION       PIC X(13).
049100* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
049200     05  WKS-CLV-CUBIERTA       PIC X(12).
049300* RELLENO SIN USO EN EL PROGRAMA.                                *
049400     05  FILLER                 PIC X(03) VALUE SPACES.
049500 *****************************************************************
049600* RESULTADO DE LA SELECCION DE PLANTILLA                         *
049700 *****************************************************************
049800* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
049900 01  WKS-SELECCION.
050000* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
050100     05  WKS-SEL-TEMPLATE-ID    PIC X(02).
050200* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
050300     05  WKS-SEL-TEMPLATE-NOM   PIC X(45).
050400* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
050500     05  WKS-SEL-COMPLEJIDAD    PIC X(10).
050600* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
050700     05  WKS-SEL-DURACION-TXT   PIC X(25).
050800* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
050900     05  WKS-SEL-CONFIANZA      PIC X(06).
051000* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
051100     05  WKS-SEL-NOTA           PIC X(45).
051200* RELLENO SIN USO EN EL PROGRAMA.                                *
051300     05  FILLER                 PIC X(02) VALUE SPACES.
051400 *****************************************************************
051500* RESULTADO DE LA VERIFICACION DE COMPATIBILIDAD PLANT/DATOS     *
051600 *****************************************************************
051700* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
051800 01  WKS-COMPATIBILIDAD.
051900* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
052000     05  WKS-COMPAT-RESULTADO   PIC X(02).
052100* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
052200         88  WKS-COMPAT-SI                VALUE "SI".
052300* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
052400         88  WKS-COMPAT-NO                VALUE "NO".
052500* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
052600     05  WKS-COMPAT-SW-ERROR    PIC X(01).
052700* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
052800         88  WKS-COMPAT-HAY-ERROR         VALUE "S".
052900* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
053000     05  WKS-COMPAT-SW-AVISO    PIC X(01).
053100* CONDICION 88 SOBRE EL CAMPO ANTERIOR - CAMPO DE TRABAJO DEL PR *
053200         88  WKS-COMPAT-HAY-AVISO         VALUE "S".
053300* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
053400     05  WKS-COMPAT-NOTA        PIC X(45).
053500* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
053600     05  WKS-COMPAT-NOTA2       PIC X(45).
053700* RELLENO SIN USO EN EL PROGRAMA.                                *
053800     05  FILLER                 PIC X(02) VALUE SPACES.
053900 *****************************************************************
054000* MATERIALES Y PESO CALCULADOS PARA EL PROYECTO (BINARIOS)       *
054100 *****************************************************************
054200* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
054300 01  WKS-MATERIALES              COMP.
054400* CANTIDAD DE FIJADORES CALCULADA PARA EL PROYECTO.              *
054500     05  WKS-FIJADORES           PIC 9(09) VALUE ZERO.
054600* CANTIDAD DE PLACAS DE FIJACION CALCULADA.                      *
054700     05  WKS-PLACAS              PIC 9(09) VALUE ZERO.
054800* GALONES DE ADHESIVO CALCULADOS (FULLY ADHERED).                *
054900     05  WKS-ADHESIVO-GAL        PIC 9(07) VALUE ZERO.
055000* TONELADAS DE BALASTO CALCULADAS (BALLASTED).                   *
055100     05  WKS-BALASTO-TON         PIC 9(07) VALUE ZERO.
055200* AREA DE AISLAMIENTO IGUAL AL AREA DEL TECHO.                   *
055300     05  WKS-AREA-AISLAMIENTO    PIC 9(07) VALUE ZERO.
055400* PESO BASE DE LA MEMBRANA EN LIBRAS, CON DECIMALES.             *
055500     05  WKS-PESO-BASE-LBS       PIC 9(09)V99 VALUE ZERO.
055600* PESO DEL AISLAMIENTO EN LIBRAS, CON DECIMALES.                 *
055700     05  WKS-PESO-AISLAM-LBS     PIC 9(09)V99 VALUE ZERO.
055800* PESO TOTAL ESTIMADO EN LIBRAS, YA TRUNCADO.                    *
055900     05  WKS-PESO-LBS            PIC 9(09) VALUE ZERO.
056000* RELLENO SIN USO EN EL PROGRAMA.                                *
056100     05  FILLER                  PIC 9(02) VALUE ZERO.
056200* CAMPO AUXILIAR INDEPENDIENTE - ESPESOR DE AISLAMIENTO REALMENT *
056300 77  WKS-ESPESOR-USADO           PIC 9(02)V99 COMP VALUE ZERO.
056400 *****************************************************************
056500* DURACION ESTIMADA Y FACTORES DE COMPLEJIDAD (BINARIOS)         *
056600 *****************************************************************
056700* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
056800 01  WKS-DURACION                COMP.
056900* DIAS BASE DE DURACION SEGUN EL AREA DEL TECHO.                 *
057000     05  WKS-DIAS-BASE           PIC 9(04) VALUE ZERO.
057100* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
057200     05  WKS-DIAS-TEMP           PIC 9(06)V99 VALUE ZERO.
057300* DURACION ESTIMADA FINAL EN DIAS, TRUNCADA.                     *
057400     05  WKS-DIAS-ESTIMADOS      PIC 9(04) VALUE ZERO.
057500* RELLENO SIN USO EN EL PROGRAMA.                                *
057600     05  FILLER                  PIC 9(02) VALUE ZERO.
057700* GRUPO DE TRABAJO - FACTOR MULTIPLICADOR DE COMPLEJIDAD DEL PRO *
057800 01  WKS-FACTOR-COMPLEJIDAD      PIC 9(01)V99 COMP VALUE 1.00.
057900 *****************************************************************
058000* FECHA DE CORRIDA DEL LOTE - DESGLOSE VIA REDEFINES (POST-Y2K,  *
058100* CUATRO DIGITOS DE ANIO POR AJUSTE CR-24501)                    *
058200 *****************************************************************
058300* GRUPO DE TRABAJO - FECHA DE CORRIDA DEL LOTE (AAAAMMDD, CUATRO *
058400 01  WKS-FECHA-HOY               PIC 9(08) VALUE ZERO.            CR24501 
058500* GRUPO DE TRABAJO - FECHA DE CORRIDA DEL LOTE (AAAAMMDD, CUATRO *
058600 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
058700* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
058800     05  WKS-HOY-ANIO            PIC 9(04).
058900* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
059000     05  WKS-HOY-MES             PIC 9(02).
059100* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
059200     05  WKS-HOY-DIA             PIC 9(02).
059300 *****************************************************************
059400* MENSAJE DE TRABAJO PARA ARMAR ERRORES Y AVISOS DEL REGISTRO    *
059500 *****************************************************************
059600* GRUPO DE TRABAJO - AREA DE TRABAJO PARA ARMAR TEXTOS DE ERROR/ *
059700 01  WKS-MSG-TEXTO                PIC X(50) VALUE SPACES.
059800 *****************************************************************
059900* TABLA DE ERRORES FATALES DEL REGISTRO EN PROCESO (MAX 12)      *
060000 *****************************************************************
060100* GRUPO DE TRABAJO - TABLA DE ERRORES FATALES DEL REGISTRO EN PR *
060200 01  WKS-TABLA-ERRORES.
060300* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
060400     05  WKS-ERROR-LINEA PIC X(50) OCCURS 12 TIMES
060500* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
060600                         INDEXED BY WKS-IDX-ERR.
060700* RELLENO SIN USO EN EL PROGRAMA.                                *
060800     05  FILLER          PIC X(01) VALUE SPACES.
060900 *****************************************************************
061000* TABLA DE AVISOS DEL REGISTRO EN PROCESO (MAX 06)               *
061100 *****************************************************************
061200* GRUPO DE TRABAJO - TABLA DE AVISOS DEL REGISTRO EN PROCESO.    *
061300 01  WKS-TABLA-AVISOS.
061400* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
061500     05  WKS-AVISO-LINEA PIC X(50) OCCURS 06 TIMES
061600* (CONTINUA LA DECLARACION DE LA LINEA ANTERIOR).                *
061700                         INDEXED BY WKS-IDX-AVI.
061800* RELLENO SIN USO EN EL PROGRAMA.                                *
061900     05  FILLER          PIC X(01) VALUE SPACES.
062000 *****************************************************************
062100* CAMPOS EDITADOS PARA IMPRESION (ESTILO WKS-MASCARA)            *
062200 *****************************************************************
062300* GRUPO DE TRABAJO - CAMPO DE TRABAJO DEL PROGRAMA.              *
062400 01  WKS-EDITADOS.
062500* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
062600     05  WKS-ED-AREA            PIC ZZZ,ZZZ,ZZ9.
062700* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
062800     05  WKS-ED-FIJADORES       PIC ZZZ,ZZZ,ZZ9.
062900* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
063000     05  WKS-ED-PLACAS          PIC ZZZ,ZZZ,ZZ9.
063100* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
063200     05  WKS-ED-ADHESIVO        PIC ZZZ,ZZ9.
063300* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
063400     05  WKS-ED-BALASTO         PIC ZZZ,ZZ9.
063500* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
063600     05  WKS-ED-AISLAMIENTO     PIC ZZZ,ZZZ,ZZ9.
063700* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
063800     05  WKS-ED-PESO            PIC ZZZ,ZZZ,ZZ9.
063900* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
064000     05  WKS-ED-DIAS            PIC ZZZ9.
064100* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
064200     05  WKS-ED-LEIDOS          PIC ZZZ,ZZ9.
064300* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
064400     05  WKS-ED-VALIDOS         PIC ZZZ,ZZ9.
064500* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
064600     05  WKS-ED-RECHAZADOS      PIC ZZZ,ZZ9.
064700* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
064800     05  WKS-ED-USO             PIC ZZ,ZZ9.
064900* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
065000     05  WKS-ED-CODIGO          PIC X(07).
065100* CAMPO EDITADO PARA IMPRESION EN EL SOW O EL CONTROL.           *
065200     05  WKS-ED-ASCE            PIC X(04).
065300* RELLENO SIN USO EN EL PROGRAMA.                                *
065400     05  FILLER                 PIC X(02) VALUE SPACES.
065500 *****************************************************************
065600* LINEA DE IMPRESION GENERICA DE 132 - EL SOW SE ARMA LINEA A    *
065700* LINEA CON MOVE ... TO WKS-LINEA-TEXTO Y WRITE ... FROM         *
065800 *****************************************************************
065900* GRUPO DE TRABAJO - AREA DE ARMADO DE UNA LINEA DE IMPRESION DE *
066000 01  WKS-LINEA-SOW.
066100* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
066200     05  WKS-LSOW-TEXTO         PIC X(132) VALUE SPACES.
066300* GRUPO DE TRABAJO - AREA DE ARMADO DE UNA LINEA DE IMPRESION DE *
066400 01  WKS-LINEA-CTL.
066500* CAMPO DE TRABAJO DEL PROGRAMA.                                 *
066600     05  WKS-LCTL-TEXTO         PIC X(132) VALUE SPACES.
066700 *****************************************************************
066800* CAMPO DE PROYECTO EN PROCESO - COPIA DE TRABAJO                *
066900 *****************************************************************
067000* GRUPO DE TRABAJO - NOMBRE DEL PROYECTO EN PROCESO - COPIA DE T *
067100 01  WKS-NOMBRE-PROYECTO         PIC X(30) VALUE SPACES.
067200 *****************************************************************
067300* SERIE 100 - CONTROL PRINCIPAL DEL LOTE                         *
067400 *****************************************************************
067500 PROCEDURE DIVISION.
067600 100-MAIN SECTION.
067700* EJECUTA LA RUTINA 110-APERTURA-ARCHIVOS.                       *
067800     PERFORM 110-APERTURA-ARCHIVOS
067900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
068000        THRU 110-APERTURA-ARCHIVOS-EXIT.
068100* EJECUTA LA RUTINA 200-PROCESA-TAKEOFFS.                        *
068200     PERFORM 200-PROCESA-TAKEOFFS THRU 200-PROCESA-TAKEOFFS-EXIT.
068300* EJECUTA LA RUTINA 900-ESCRIBE-CONTROL.                         *
068400     PERFORM 900-ESCRIBE-CONTROL THRU 900-ESCRIBE-CONTROL-EXIT.
068500* EJECUTA LA RUTINA 950-CIERRA-ARCHIVOS.                         *
068600     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-EXIT.
068700* DETIENE LA EJECUCION DEL PROGRAMA.                             *
068800     STOP RUN.
068900* PUNTO DE SALIDA DE LA RUTINA 100-MAIN.                         *
069000 100-MAIN-EXIT.
069100     EXIT.
069200
069300* APERTURA DE LOS TRES ARCHIVOS DEL LOTE Y VALIDACION DE FS      *
069400 110-APERTURA-ARCHIVOS SECTION.
069500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
069600     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.
069700* ABRE LOS ARCHIVOS DEL LOTE.                                    *
069800     OPEN INPUT  TAKEOFF-FILE
069900* ABRE LOS ARCHIVOS DEL LOTE.                                    *
070000     OPEN OUTPUT SOWRPT-FILE
070100* ABRE LOS ARCHIVOS DEL LOTE.                                    *
070200     OPEN OUTPUT CONTROL-FILE.
070300* VALIDA: FS-TAKEOFF NOT = 0 OR FS-SOWRPT NOT = 0                *
070400     IF FS-TAKEOFF NOT = 0 OR FS-SOWRPT NOT = 0
070500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
070600                           OR FS-CTLRPT NOT = 0
070700* DESPLIEGA UN MENSAJE EN CONSOLA.                               *
070800        DISPLAY "RFGSOW01 - ERROR AL ABRIR ARCHIVOS DEL LOTE"
070900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
071000                UPON CONSOLE
071100* DESPLIEGA UN MENSAJE EN CONSOLA.                               *
071200        DISPLAY "  FS-TAKEOFF = " FS-TAKEOFF UPON CONSOLE
071300* DESPLIEGA UN MENSAJE EN CONSOLA.                               *
071400        DISPLAY "  FS-SOWRPT  = " FS-SOWRPT  UPON CONSOLE
071500* DESPLIEGA UN MENSAJE EN CONSOLA.                               *
071600        DISPLAY "  FS-CTLRPT  = " FS-CTLRPT  UPON CONSOLE
071700* TRASLADA 91 A RETURN-CODE.                                     *
071800        MOVE 91 TO RETURN-CODE
071900* DETIENE LA EJECUCION DEL PROGRAMA.                             *
072000        STOP RUN
072100* FIN DE LA CONDICION.                                           *
072200     END-IF.
072300* PUNTO DE SALIDA DE LA RUTINA 110-APERTURA-ARCHIVOS.            *
072400 110-APERTURA-ARCHIVOS-EXIT.
072500     EXIT.
072600
072700 *****************************************************************
072800* SERIE 200 - CICLO DE LECTURA Y PROCESO DE LOS TAKEOFFS         *
072900 *****************************************************************
073000 200-PROCESA-TAKEOFFS SECTION.
073100* EJECUTA LA RUTINA 210-LEE-TAKEOFF.                             *
073200     PERFORM 210-LEE-TAKEOFF THRU 210-LEE-TAKEOFF-EXIT.
073300* ETIQUETA DE CONTROL DENTRO DEL PARRAFO PARA EL GO TO.          *
073400 200-LOOP.
073500* VALIDA: WKS-NO-HAY-MAS-TAKEOFFS                                *
073600     IF WKS-NO-HAY-MAS-TAKEOFFS
073700* TRANSFIERE EL CONTROL DENTRO DEL PARRAFO.                      *
073800        GO TO 200-PROCESA-TAKEOFFS-EXIT.
073900* EJECUTA LA RUTINA 220-PROCESA-UN-REGISTRO.                     *
074000     PERFORM 220-PROCESA-UN-REGISTRO
074100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
074200        THRU 220-PROCESA-UN-REGISTRO-EXIT.
074300* EJECUTA LA RUTINA 210-LEE-TAKEOFF.                             *
074400     PERFORM 210-LEE-TAKEOFF THRU 210-LEE-TAKEOFF-EXIT.
074500* TRANSFIERE EL CONTROL DENTRO DEL PARRAFO.                      *
074600     GO TO 200-LOOP.
074700* PUNTO DE SALIDA DE LA RUTINA 200-PROCESA-TAKEOFFS.             *
074800 200-PROCESA-TAKEOFFS-EXIT.
074900     EXIT.
075000
075100* LECTURA SECUENCIAL DE UN REGISTRO DE TAKEOFF                   *
075200 210-LEE-TAKEOFF SECTION.
075300* LEE EL SIGUIENTE REGISTRO DE ENTRADA.                          *
075400     READ TAKEOFF-FILE
075500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
075600          AT END SET WKS-NO-HAY-MAS-TAKEOFFS TO TRUE
075700* FIN DE LA LECTURA.                                             *
075800     END-READ.
075900* VALIDA: NOT WKS-NO-HAY-MAS-TAKEOFFS                            *
076000     IF NOT WKS-NO-HAY-MAS-TAKEOFFS
076100* ACUMULA EN WKS-REG-LEIDOS.                                     *
076200        ADD 1 TO WKS-REG-LEIDOS
076300* FIN DE LA CONDICION.                                           *
076400     END-IF.
076500* PUNTO DE SALIDA DE LA RUTINA 210-LEE-TAKEOFF.                  *
076600 210-LEE-TAKEOFF-EXIT.
076700     EXIT.
076800
076900* PROCESA UN REGISTRO: VALIDA, SELECCIONA, CALCULA, IMPRIME      *
077000 220-PROCESA-UN-REGISTRO SECTION.
077100* TRASLADA TKOF-PROJECT-NAME A WKS-NOMBRE-PROYECTO.              *
077200     MOVE TKOF-PROJECT-NAME TO WKS-NOMBRE-PROYECTO.
077300* TRASLADA ZERO A WKS-CONT-ERRORES.                              *
077400     MOVE ZERO   TO WKS-CONT-ERRORES WKS-CONT-AVISOS.
077500* TRASLADA SPACES A WKS-TABLA-ERRORES.                           *
077600     MOVE SPACES TO WKS-TABLA-ERRORES WKS-TABLA-AVISOS.
077700* ACTIVA EL INDICADOR WKS-REGISTRO-VALIDO.                       *
077800     SET  WKS-REGISTRO-VALIDO TO TRUE.
077900* EJECUTA LA RUTINA 300-VALIDA-REGISTRO.                         *
078000     PERFORM 300-VALIDA-REGISTRO THRU 300-VALIDA-REGISTRO-EXIT.
078100* VALIDA: WKS-CONT-ERRORES > 0                                   *
078200     IF WKS-CONT-ERRORES > 0
078300* ACTIVA EL INDICADOR WKS-REGISTRO-RECHAZADO.                    *
078400        SET WKS-REGISTRO-RECHAZADO TO TRUE
078500* ACUMULA EN WKS-REG-RECHAZADOS.                                 *
078600        ADD 1 TO WKS-REG-RECHAZADOS
078700* EJECUTA LA RUTINA 810-ESCRIBE-RECHAZO.                         *
078800        PERFORM 810-ESCRIBE-RECHAZO THRU 810-ESCRIBE-RECHAZO-EXIT.
078900* EN CASO CONTRARIO:                                             *
079000     ELSE
079100* EJECUTA LA RUTINA 370-AVISOS-REGISTRO.                         *
079200        PERFORM 370-AVISOS-REGISTRO THRU 370-AVISOS-REGISTRO-EXIT.
079300* VALIDA: WKS-CONT-AVISOS > 0                                    *
079400        IF WKS-CONT-AVISOS > 0
079500* EJECUTA LA RUTINA 820-ESCRIBE-AVISOS.                          *
079600           PERFORM 820-ESCRIBE-AVISOS
079700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
079800              THRU 820-ESCRIBE-AVISOS-EXIT.
079900* FIN DE LA CONDICION.                                           *
080000        END-IF
080100* EJECUTA LA RUTINA 400-SELECCIONA-PLANTILLA.                    *
080200        PERFORM 400-SELECCIONA-PLANTILLA
080300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
080400           THRU 400-SELECCIONA-PLANTILLA-EXIT.
080500* EJECUTA LA RUTINA 500-CALCULA-MATERIALES.                      *
080600        PERFORM 500-CALCULA-MATERIALES
080700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
080800           THRU 500-CALCULA-MATERIALES-EXIT.
080900* EJECUTA LA RUTINA 550-CALCULA-DURACION.                        *
081000        PERFORM 550-CALCULA-DURACION
081100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
081200           THRU 550-CALCULA-DURACION-EXIT.
081300* EJECUTA LA RUTINA 600-ESCRIBE-SOW.                             *
081400        PERFORM 600-ESCRIBE-SOW THRU 600-ESCRIBE-SOW-EXIT.
081500* EJECUTA LA RUTINA 800-ACUMULA-TOTALES.                         *
081600        PERFORM 800-ACUMULA-TOTALES THRU 800-ACUMULA-TOTALES-EXIT.
081700* ACUMULA EN WKS-REG-VALIDOS.                                    *
081800        ADD 1 TO WKS-REG-VALIDOS
081900* FIN DE LA CONDICION.                                           *
082000     END-IF.
082100* PUNTO DE SALIDA DE LA RUTINA 220-PROCESA-UN-REGISTRO.          *
082200 220-PROCESA-UN-REGISTRO-EXIT.
082300     EXIT.
082400
082500 *****************************************************************
082600* SERIE 300 - VALIDADOR DEL TAKEOFF (ERRORES FATALES)            *
082700 *****************************************************************
082800 300-VALIDA-REGISTRO SECTION.
082900* EJECUTA LA RUTINA 310-VALIDA-NOMBRE-DIR.                       *
083000     PERFORM 310-VALIDA-NOMBRE-DIR
083100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
083200        THRU 310-VALIDA-NOMBRE-DIR-EXIT.
083300* EJECUTA LA RUTINA 320-VALIDA-AREA.                             *
083400     PERFORM 320-VALIDA-AREA THRU 320-VALIDA-AREA-EXIT.
083500* EJECUTA LA RUTINA 330-VALIDA-MEMBRANA-FIJACION.                *
083600     PERFORM 330-VALIDA-MEMBRANA-FIJACION
083700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
083800        THRU 330-VALIDA-MEMBRANA-FIJACION-EXIT.
083900* EJECUTA LA RUTINA 340-VALIDA-AISLAMIENTO.                      *
084000     PERFORM 340-VALIDA-AISLAMIENTO
084100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
084200        THRU 340-VALIDA-AISLAMIENTO-EXIT.
084300* EJECUTA LA RUTINA 350-VALIDA-CUBIERTA-ESTRUCTURA.              *
084400     PERFORM 350-VALIDA-CUBIERTA-ESTRUCTURA
084500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
084600        THRU 350-VALIDA-CUBIERTA-ESTRUCTURA-EXIT.
084700* EJECUTA LA RUTINA 360-VALIDA-CODIGOS.                          *
084800     PERFORM 360-VALIDA-CODIGOS THRU 360-VALIDA-CODIGOS-EXIT.
084900* PUNTO DE SALIDA DE LA RUTINA 300-VALIDA-REGISTRO.              *
085000 300-VALIDA-REGISTRO-EXIT.
085100     EXIT.
085200
085300* PROJECT-NAME NO PUEDE VENIR EN BLANCO; ADDRESS DEBE TENER AL   *
085400* MENOS 10 CARACTERES NO EN BLANCO                               *
085500 310-VALIDA-NOMBRE-DIR SECTION.
085600* VALIDA: TKOF-PROJECT-NAME = SPACES                             *
085700     IF TKOF-PROJECT-NAME = SPACES
085800* TRASLADA "PROJECT-NAME EN BLANCO" A WKS-MSG-TEXTO.             *
085900        MOVE "PROJECT-NAME EN BLANCO" TO WKS-MSG-TEXTO
086000* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
086100        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
086200* FIN DE LA CONDICION.                                           *
086300     END-IF.
086400* TRASLADA ZERO A WKS-IDX.                                       *
086500     MOVE ZERO TO WKS-IDX.
086600* EJECUTA LA RUTINA 311-CUENTA-DIRECCION.                        *
086700     PERFORM 311-CUENTA-DIRECCION
086800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
086900        THRU 311-CUENTA-DIRECCION-EXIT
087000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
087100        VARYING WKS-IDX2 FROM 1 BY 1 UNTIL WKS-IDX2 > 40.
087200* VALIDA: WKS-IDX < 10                                           *
087300     IF WKS-IDX < 10
087400* TRASLADA "ADDRESS MENOR A 10 CARACTERES" A WKS-MSG-TEXTO.      *
087500        MOVE "ADDRESS MENOR A 10 CARACTERES" TO WKS-MSG-TEXTO
087600* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
087700        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
087800* FIN DE LA CONDICION.                                           *
087900     END-IF.
088000* PUNTO DE SALIDA DE LA RUTINA 310-VALIDA-NOMBRE-DIR.            *
088100 310-VALIDA-NOMBRE-DIR-EXIT.
088200     EXIT.
088300
088400* CUENTA CARACTERES NO EN BLANCO DE ADDRESS (SIN FUNCTIONS)      *
088500 311-CUENTA-DIRECCION SECTION.
088600* VALIDA: TKOF-ADDRESS(WKS-IDX2:1) NOT = SPACE                   *
088700     IF TKOF-ADDRESS(WKS-IDX2:1) NOT = SPACE
088800* ACUMULA EN WKS-IDX.                                            *
088900        ADD 1 TO WKS-IDX
089000* FIN DE LA CONDICION.                                           *
089100     END-IF.
089200* PUNTO DE SALIDA DE LA RUTINA 311-CUENTA-DIRECCION.             *
089300 311-CUENTA-DIRECCION-EXIT.
089400     EXIT.
089500
089600* ROOF-AREA DEBE ESTAR ENTRE 100 Y 1,000,000 PIES CUADRADOS      *
089700 320-VALIDA-AREA SECTION.
089800* VALIDA: TKOF-ROOF-AREA < 100 OR TKOF-ROOF-AREA > 1000000       *
089900     IF TKOF-ROOF-AREA < 100 OR TKOF-ROOF-AREA > 1000000
090000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
090100        MOVE "ROOF-AREA FUERA DE RANGO 100-1,000,000" TO
090200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
090300             WKS-MSG-TEXTO
090400* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
090500        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
090600* FIN DE LA CONDICION.                                           *
090700     END-IF.
090800* PUNTO DE SALIDA DE LA RUTINA 320-VALIDA-AREA.                  *
090900 320-VALIDA-AREA-EXIT.
091000     EXIT.
091100
091200* MEMBRANE-TYPE Y FASTENING-PATTERN DEBEN VENIR DE LA LISTA      *
091300 330-VALIDA-MEMBRANA-FIJACION SECTION.
091400* VALIDA: NOT TKOF-MEMBRANA-VALIDA                               *
091500     IF NOT TKOF-MEMBRANA-VALIDA
091600* TRASLADA "MEMBRANE-TYPE NO VALIDO" A WKS-MSG-TEXTO.            *
091700        MOVE "MEMBRANE-TYPE NO VALIDO" TO WKS-MSG-TEXTO
091800* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
091900        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
092000* FIN DE LA CONDICION.                                           *
092100     END-IF.
092200* VALIDA: NOT TKOF-FIJACION-VALIDA                               *
092300     IF NOT TKOF-FIJACION-VALIDA
092400* TRASLADA "FASTENING-PATTERN NO VALIDO" A WKS-MSG-TEXTO.        *
092500        MOVE "FASTENING-PATTERN NO VALIDO" TO WKS-MSG-TEXTO
092600* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
092700        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
092800* FIN DE LA CONDICION.                                           *
092900     END-IF.
093000* PUNTO DE SALIDA DE LA RUTINA 330-VALIDA-MEMBRANA-FIJACION.     *
093100 330-VALIDA-MEMBRANA-FIJACION-EXIT.
093200     EXIT.
093300
093400* INSULATION-TYPE, ESPESOR Y LA REGLA NONE+ESPESOR>0             *
093500 340-VALIDA-AISLAMIENTO SECTION.
093600* VALIDA: NOT TKOF-AISLAMTO-VALIDO                               *
093700     IF NOT TKOF-AISLAMTO-VALIDO
093800* TRASLADA "INSULATION-TYPE NO VALIDO" A WKS-MSG-TEXTO.          *
093900        MOVE "INSULATION-TYPE NO VALIDO" TO WKS-MSG-TEXTO
094000* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
094100        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
094200* FIN DE LA CONDICION.                                           *
094300     END-IF.
094400* VALIDA: TKOF-INSUL-THICKNESS > 12                              *
094500     IF TKOF-INSUL-THICKNESS > 12
094600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
094700        MOVE "INSUL-THICKNESS MAYOR A 12 PULGADAS" TO
094800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
094900             WKS-MSG-TEXTO
095000* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
095100        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
095200* FIN DE LA CONDICION.                                           *
095300     END-IF.
095400* VALIDA: TKOF-SIN-AISLAMIENTO AND TKOF-INSUL-THICKNESS > 0      *
095500     IF TKOF-SIN-AISLAMIENTO AND TKOF-INSUL-THICKNESS > 0
095600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
095700        MOVE "ESPESOR > 0 CON AISLAMIENTO NONE/BLANCO" TO
095800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
095900             WKS-MSG-TEXTO
096000* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
096100        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
096200* FIN DE LA CONDICION.                                           *
096300     END-IF.
096400* PUNTO DE SALIDA DE LA RUTINA 340-VALIDA-AISLAMIENTO.           *
096500 340-VALIDA-AISLAMIENTO-EXIT.
096600     EXIT.
096700
096800* DECK-TYPE, BUILDING-HEIGHT Y WIND-ZONE                         *
096900 350-VALIDA-CUBIERTA-ESTRUCTURA SECTION.                          CR19187 
097000* VALIDA: NOT TKOF-CUBIERTA-VALIDA                               *
097100     IF NOT TKOF-CUBIERTA-VALIDA
097200* TRASLADA "DECK-TYPE NO VALIDO" A WKS-MSG-TEXTO.                *
097300        MOVE "DECK-TYPE NO VALIDO" TO WKS-MSG-TEXTO
097400* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
097500        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
097600* FIN DE LA CONDICION.                                           *
097700     END-IF.
097800* VALIDA: TKOF-BUILDING-HEIGHT NOT = 0                           *
097900     IF TKOF-BUILDING-HEIGHT NOT = 0
098000* VALIDA: TKOF-BUILDING-HEIGHT < 8 OR                            *
098100        IF TKOF-BUILDING-HEIGHT < 8 OR
098200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
098300           TKOF-BUILDING-HEIGHT > 500
098400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
098500           MOVE "BUILDING-HEIGHT FUERA DE RANGO 8-500" TO
098600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
098700                WKS-MSG-TEXTO
098800* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
098900           PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
099000* FIN DE LA CONDICION.                                           *
099100        END-IF
099200* FIN DE LA CONDICION.                                           *
099300     END-IF.
099400* VALIDA: NOT TKOF-ZONA-VALIDA                                   *
099500     IF NOT TKOF-ZONA-VALIDA
099600* TRASLADA "WIND-ZONE NO VALIDA" A WKS-MSG-TEXTO.                *
099700        MOVE "WIND-ZONE NO VALIDA" TO WKS-MSG-TEXTO
099800* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
099900        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
100000* FIN DE LA CONDICION.                                           *
100100     END-IF.
100200* PUNTO DE SALIDA DE LA RUTINA 350-VALIDA-CUBIERTA-ESTRUCTURA.   *
100300 350-VALIDA-CUBIERTA-ESTRUCTURA-EXIT.
100400     EXIT.
100500
100600* BUILDING-CODE Y ASCE-VERSION                                   *
100700 360-VALIDA-CODIGOS SECTION.                                      CR31215 
100800* VALIDA: NOT TKOF-CODIGO-VALIDO                                 *
100900     IF NOT TKOF-CODIGO-VALIDO
101000* TRASLADA "BUILDING-CODE NO VALIDO" A WKS-MSG-TEXTO.            *
101100        MOVE "BUILDING-CODE NO VALIDO" TO WKS-MSG-TEXTO
101200* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
101300        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
101400* FIN DE LA CONDICION.                                           *
101500     END-IF.
101600* VALIDA: NOT TKOF-ASCE-VALIDO                                   *
101700     IF NOT TKOF-ASCE-VALIDO
101800* TRASLADA "ASCE-VERSION NO VALIDA" A WKS-MSG-TEXTO.             *
101900        MOVE "ASCE-VERSION NO VALIDA" TO WKS-MSG-TEXTO
102000* EJECUTA LA RUTINA 290-AGREGA-ERROR.                            *
102100        PERFORM 290-AGREGA-ERROR THRU 290-AGREGA-ERROR-EXIT.
102200* FIN DE LA CONDICION.                                           *
102300     END-IF.
102400* PUNTO DE SALIDA DE LA RUTINA 360-VALIDA-CODIGOS.               *
102500 360-VALIDA-CODIGOS-EXIT.
102600     EXIT.
102700
102800 *****************************************************************
102900* SERIE 370 - AVISOS (NO RECHAZAN EL REGISTRO)                   *
103000 *****************************************************************
103100 370-AVISOS-REGISTRO SECTION.                                     CR27890 
103200* VALIDA: TKOF-ES-HVHZ AND NOT TKOF-ESTADO-COSTERO               *
103300     IF TKOF-ES-HVHZ AND NOT TKOF-ESTADO-COSTERO
103400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
103500        MOVE "HVHZ TIPICAMENTE SOLO EN ESTADOS COSTEROS" TO
103600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
103700             WKS-MSG-TEXTO
103800* EJECUTA LA RUTINA 295-AGREGA-AVISO.                            *
103900        PERFORM 295-AGREGA-AVISO THRU 295-AGREGA-AVISO-EXIT.
104000* FIN DE LA CONDICION.                                           *
104100     END-IF.
104200* VALIDA: TKOF-BUILDING-HEIGHT > 60                              *
104300     IF TKOF-BUILDING-HEIGHT > 60
104400* VALIDA: TKOF-WIND-ZONE = "I" OR TKOF-WIND-ZONE = "II"          *
104500        IF TKOF-WIND-ZONE = "I" OR TKOF-WIND-ZONE = "II"
104600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
104700           MOVE "EDIFICIO ALTO REQUIERE ZONA DE VIENTO MAYOR"
104800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
104900                TO WKS-MSG-TEXTO
105000* EJECUTA LA RUTINA 295-AGREGA-AVISO.                            *
105100           PERFORM 295-AGREGA-AVISO THRU 295-AGREGA-AVISO-EXIT.
105200* FIN DE LA CONDICION.                                           *
105300        END-IF
105400* FIN DE LA CONDICION.                                           *
105500     END-IF.
105600* VALIDA: TKOF-ROOF-AREA > 100000                                *
105700     IF TKOF-ROOF-AREA > 100000
105800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
105900        MOVE "AREA DE TECHO MUY GRANDE - VERIFICAR MEDIDA" TO
106000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
106100             WKS-MSG-TEXTO
106200* EJECUTA LA RUTINA 295-AGREGA-AVISO.                            *
106300        PERFORM 295-AGREGA-AVISO THRU 295-AGREGA-AVISO-EXIT.
106400* FIN DE LA CONDICION.                                           *
106500     END-IF.
106600* PUNTO DE SALIDA DE LA RUTINA 370-AVISOS-REGISTRO.              *
106700 370-AVISOS-REGISTRO-EXIT.
106800     EXIT.
106900
107000 *****************************************************************
107100* RUTINAS DE APOYO PARA ACUMULAR ERRORES Y AVISOS EN TABLA       *
107200 *****************************************************************
107300 290-AGREGA-ERROR SECTION.
107400* ACUMULA EN WKS-CONT-ERRORES.                                   *
107500     ADD 1 TO WKS-CONT-ERRORES.
107600* VALIDA: WKS-CONT-ERRORES NOT > 12                              *
107700     IF WKS-CONT-ERRORES NOT > 12
107800* ACTIVA EL INDICADOR WKS-IDX-ERR.                               *
107900        SET WKS-IDX-ERR TO WKS-CONT-ERRORES
108000* TRASLADA WKS-MSG-TEXTO A WKS-ERROR-LINEA(WKS-IDX-ERR).         *
108100        MOVE WKS-MSG-TEXTO TO WKS-ERROR-LINEA(WKS-IDX-ERR)
108200* FIN DE LA CONDICION.                                           *
108300     END-IF.
108400* PUNTO DE SALIDA DE LA RUTINA 290-AGREGA-ERROR.                 *
108500 290-AGREGA-ERROR-EXIT.
108600     EXIT.
108700
108800 295-AGREGA-AVISO SECTION.
108900* ACUMULA EN WKS-CONT-AVISOS.                                    *
109000     ADD 1 TO WKS-CONT-AVISOS.
109100* VALIDA: WKS-CONT-AVISOS NOT > 06                               *
109200     IF WKS-CONT-AVISOS NOT > 06
109300* ACTIVA EL INDICADOR WKS-IDX-AVI.                               *
109400        SET WKS-IDX-AVI TO WKS-CONT-AVISOS
109500* TRASLADA WKS-MSG-TEXTO A WKS-AVISO-LINEA(WKS-IDX-AVI).         *
109600        MOVE WKS-MSG-TEXTO TO WKS-AVISO-LINEA(WKS-IDX-AVI)
109700* FIN DE LA CONDICION.                                           *
109800     END-IF.
109900* PUNTO DE SALIDA DE LA RUTINA 295-AGREGA-AVISO.                 *
110000 295-AGREGA-AVISO-EXIT.
110100     EXIT.
110200
110300 *****************************************************************
110400* SERIE 400 - SELECTOR DE PLANTILLA DE SOW                       *
110500 *****************************************************************
110600 400-SELECCIONA-PLANTILLA SECTION.
110700* EJECUTA LA RUTINA 410-NORMALIZA-CLAVES.                        *
110800     PERFORM 410-NORMALIZA-CLAVES THRU 410-NORMALIZA-CLAVES-EXIT.
110900* TRASLADA SPACE A WKS-SW-MATCH.                                 *
111000     MOVE SPACE TO WKS-SW-MATCH.
111100* EJECUTA LA RUTINA 420-BUSCA-PLANTILLA-EXACTA.                  *
111200     PERFORM 420-BUSCA-PLANTILLA-EXACTA
111300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
111400        THRU 420-BUSCA-PLANTILLA-EXACTA-EXIT.
111500* VALIDA: NOT WKS-HUBO-MATCH-EXACTO                              *
111600     IF NOT WKS-HUBO-MATCH-EXACTO
111700* EJECUTA LA RUTINA 430-BUSCA-PLANTILLA-COMODIN.                 *
111800        PERFORM 430-BUSCA-PLANTILLA-COMODIN
111900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
112000           THRU 430-BUSCA-PLANTILLA-COMODIN-EXIT.
112100* VALIDA: NOT WKS-HUBO-MATCH-COMODIN                             *
112200        IF NOT WKS-HUBO-MATCH-COMODIN
112300* EJECUTA LA RUTINA 440-APLICA-PLANTILLA-DEFECTO.                *
112400           PERFORM 440-APLICA-PLANTILLA-DEFECTO
112500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
112600              THRU 440-APLICA-PLANTILLA-DEFECTO-EXIT.
112700* FIN DE LA CONDICION.                                           *
112800        END-IF
112900* FIN DE LA CONDICION.                                           *
113000     END-IF.
113100* EJECUTA LA RUTINA 450-CARGA-DATOS-PLANTILLA.                   *
113200     PERFORM 450-CARGA-DATOS-PLANTILLA
113300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
113400        THRU 450-CARGA-DATOS-PLANTILLA-EXIT.
113500* EJECUTA LA RUTINA 460-VERIFICA-COMPATIBILIDAD.                 *
113600     PERFORM 460-VERIFICA-COMPATIBILIDAD
113700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
113800        THRU 460-VERIFICA-COMPATIBILIDAD-EXIT.
113900* PUNTO DE SALIDA DE LA RUTINA 400-SELECCIONA-PLANTILLA.         *
114000 400-SELECCIONA-PLANTILLA-EXIT.
114100     EXIT.
114200
114300* NORMALIZA LAS CUATRO CLAVES DE BUSQUEDA DEL PROYECTO           *
114400 410-NORMALIZA-CLAVES SECTION.
114500* EJECUTA LA RUTINA 411-NORMALIZA-TRABAJO.                       *
114600     PERFORM 411-NORMALIZA-TRABAJO
114700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
114800        THRU 411-NORMALIZA-TRABAJO-EXIT.
114900* EJECUTA LA RUTINA 412-NORMALIZA-MEMBRANA.                      *
115000     PERFORM 412-NORMALIZA-MEMBRANA
115100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
115200        THRU 412-NORMALIZA-MEMBRANA-EXIT.
115300* EJECUTA LA RUTINA 413-NORMALIZA-FIJACION.                      *
115400     PERFORM 413-NORMALIZA-FIJACION
115500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
115600        THRU 413-NORMALIZA-FIJACION-EXIT.
115700* EJECUTA LA RUTINA 414-NORMALIZA-CUBIERTA.                      *
115800     PERFORM 414-NORMALIZA-CUBIERTA
115900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
116000        THRU 414-NORMALIZA-CUBIERTA-EXIT.
116100* PUNTO DE SALIDA DE LA RUTINA 410-NORMALIZA-CLAVES.             *
116200 410-NORMALIZA-CLAVES-EXIT.
116300     EXIT.
116400
116500* RECOVER SI CONTIENE "RECOVER"; TEAROFF SI CONTIENE TEAROFF,    *
116600* TEAR-OFF O REPLACEMENT; EN OTRO CASO RECOVER (POR DEFECTO)     *
116700 411-NORMALIZA-TRABAJO SECTION.
116800* TRASLADA ZERO A WKS-IDX.                                       *
116900     MOVE ZERO TO WKS-IDX.
117000* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
117100     INSPECT TKOF-PROJECT-TYPE TALLYING WKS-IDX
117200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
117300             FOR ALL "RECOVER".
117400* VALIDA: WKS-IDX > 0                                            *
117500     IF WKS-IDX > 0
117600* TRASLADA "RECOVER   " A WKS-CLV-WORK-TYPE.                     *
117700        MOVE "RECOVER   " TO WKS-CLV-WORK-TYPE
117800* EN CASO CONTRARIO:                                             *
117900     ELSE
118000* TRASLADA ZERO A WKS-IDX.                                       *
118100        MOVE ZERO TO WKS-IDX
118200* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
118300        INSPECT TKOF-PROJECT-TYPE TALLYING WKS-IDX
118400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
118500                FOR ALL "TEAROFF" ALL "TEAR-OFF" ALL "REPLACE"
118600* VALIDA: WKS-IDX > 0                                            *
118700        IF WKS-IDX > 0
118800* TRASLADA "TEAROFF   " A WKS-CLV-WORK-TYPE.                     *
118900           MOVE "TEAROFF   " TO WKS-CLV-WORK-TYPE
119000* EN CASO CONTRARIO:                                             *
119100        ELSE
119200* TRASLADA "RECOVER   " A WKS-CLV-WORK-TYPE.                     *
119300           MOVE "RECOVER   " TO WKS-CLV-WORK-TYPE
119400* FIN DE LA CONDICION.                                           *
119500        END-IF
119600* FIN DE LA CONDICION.                                           *
119700     END-IF.
119800* PUNTO DE SALIDA DE LA RUTINA 411-NORMALIZA-TRABAJO.            *
119900 411-NORMALIZA-TRABAJO-EXIT.
120000     EXIT.
120100
120200* TPO-FLEECE SI CONTIENE FLEECE; TPO/EPDM/PVC POR CONTENIDO;     *
120300* EN OTRO CASO TPO (POR DEFECTO)                                 *
120400 412-NORMALIZA-MEMBRANA SECTION.
120500* TRASLADA ZERO A WKS-IDX.                                       *
120600     MOVE ZERO TO WKS-IDX.
120700* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
120800     INSPECT TKOF-MEMBRANE-TYPE TALLYING WKS-IDX FOR ALL "FLEECE".
120900* VALIDA: WKS-IDX > 0                                            *
121000     IF WKS-IDX > 0
121100* TRASLADA "TPO-FLEECE" A WKS-CLV-MEMBRANA.                      *
121200        MOVE "TPO-FLEECE" TO WKS-CLV-MEMBRANA
121300* EN CASO CONTRARIO:                                             *
121400     ELSE
121500* TRASLADA ZERO A WKS-IDX.                                       *
121600        MOVE ZERO TO WKS-IDX
121700* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
121800        INSPECT TKOF-MEMBRANE-TYPE TALLYING WKS-IDX FOR ALL "TPO"
121900* VALIDA: WKS-IDX > 0                                            *
122000        IF WKS-IDX > 0
122100* TRASLADA "TPO       " A WKS-CLV-MEMBRANA.                      *
122200           MOVE "TPO       " TO WKS-CLV-MEMBRANA
122300* EN CASO CONTRARIO:                                             *
122400        ELSE
122500* TRASLADA ZERO A WKS-IDX.                                       *
122600           MOVE ZERO TO WKS-IDX
122700* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
122800           INSPECT TKOF-MEMBRANE-TYPE TALLYING WKS-IDX
122900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
123000                   FOR ALL "EPDM"
123100* VALIDA: WKS-IDX > 0                                            *
123200           IF WKS-IDX > 0
123300* TRASLADA "EPDM      " A WKS-CLV-MEMBRANA.                      *
123400              MOVE "EPDM      " TO WKS-CLV-MEMBRANA
123500* EN CASO CONTRARIO:                                             *
123600           ELSE
123700* TRASLADA ZERO A WKS-IDX.                                       *
123800              MOVE ZERO TO WKS-IDX
123900* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
124000              INSPECT TKOF-MEMBRANE-TYPE TALLYING WKS-IDX
124100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
124200                      FOR ALL "PVC"
124300* VALIDA: WKS-IDX > 0                                            *
124400              IF WKS-IDX > 0
124500* TRASLADA "PVC       " A WKS-CLV-MEMBRANA.                      *
124600                 MOVE "PVC       " TO WKS-CLV-MEMBRANA
124700* EN CASO CONTRARIO:                                             *
124800              ELSE
124900* TRASLADA "TPO       " A WKS-CLV-MEMBRANA.                      *
125000                 MOVE "TPO       " TO WKS-CLV-MEMBRANA
125100* FIN DE LA CONDICION.                                           *
125200              END-IF
125300* FIN DE LA CONDICION.                                           *
125400           END-IF
125500* FIN DE LA CONDICION.                                           *
125600        END-IF
125700* FIN DE LA CONDICION.                                           *
125800     END-IF.
125900* PUNTO DE SALIDA DE LA RUTINA 412-NORMALIZA-MEMBRANA.           *
126000 412-NORMALIZA-MEMBRANA-EXIT.
126100     EXIT.
126200
126300* MECH-ATTACH/FULLY-ADHERED/RHINO-BOND/BALLASTED POR CONTENIDO;  *
126400* EN OTRO CASO MECH-ATTACH (POR DEFECTO)                         *
126500 413-NORMALIZA-FIJACION SECTION.
126600* TRASLADA ZERO A WKS-IDX.                                       *
126700     MOVE ZERO TO WKS-IDX.
126800* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
126900     INSPECT TKOF-FASTENING-PATTERN TALLYING WKS-IDX
127000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
127100             FOR ALL "MECHANICAL" ALL "ATTACHED".
127200* VALIDA: WKS-IDX > 0                                            *
127300     IF WKS-IDX > 0
127400* TRASLADA "MECH-ATTACH  " A WKS-CLV-FIJACION.                   *
127500        MOVE "MECH-ATTACH  " TO WKS-CLV-FIJACION
127600* EN CASO CONTRARIO:                                             *
127700     ELSE
127800* TRASLADA ZERO A WKS-IDX.                                       *
127900        MOVE ZERO TO WKS-IDX
128000* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
128100        INSPECT TKOF-FASTENING-PATTERN TALLYING WKS-IDX
128200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
128300                FOR ALL "ADHERED" ALL "FULLY"
128400* VALIDA: WKS-IDX > 0                                            *
128500        IF WKS-IDX > 0
128600* TRASLADA "FULLY-ADHERED" A WKS-CLV-FIJACION.                   *
128700           MOVE "FULLY-ADHERED" TO WKS-CLV-FIJACION
128800* EN CASO CONTRARIO:                                             *
128900        ELSE
129000* TRASLADA ZERO A WKS-IDX.                                       *
129100           MOVE ZERO TO WKS-IDX
129200* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
129300           INSPECT TKOF-FASTENING-PATTERN TALLYING WKS-IDX
129400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
129500                   FOR ALL "RHINO" ALL "INDUCTION"
129600* VALIDA: WKS-IDX > 0                                            *
129700           IF WKS-IDX > 0
129800* TRASLADA "RHINO-BOND   " A WKS-CLV-FIJACION.                   *
129900              MOVE "RHINO-BOND   " TO WKS-CLV-FIJACION
130000* EN CASO CONTRARIO:                                             *
130100           ELSE
130200* TRASLADA ZERO A WKS-IDX.                                       *
130300              MOVE ZERO TO WKS-IDX
130400* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
130500              INSPECT TKOF-FASTENING-PATTERN TALLYING WKS-IDX
130600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
130700                      FOR ALL "BALLAST"
130800* VALIDA: WKS-IDX > 0                                            *
130900              IF WKS-IDX > 0
131000* TRASLADA "BALLASTED    " A WKS-CLV-FIJACION.                   *
131100                 MOVE "BALLASTED    " TO WKS-CLV-FIJACION
131200* EN CASO CONTRARIO:                                             *
131300              ELSE
131400* TRASLADA "MECH-ATTACH  " A WKS-CLV-FIJACION.                   *
131500                 MOVE "MECH-ATTACH  " TO WKS-CLV-FIJACION
131600* FIN DE LA CONDICION.                                           *
131700              END-IF
131800* FIN DE LA CONDICION.                                           *
131900           END-IF
132000* FIN DE LA CONDICION.                                           *
132100        END-IF
132200* FIN DE LA CONDICION.                                           *
132300     END-IF.
132400* PUNTO DE SALIDA DE LA RUTINA 413-NORMALIZA-FIJACION.           *
132500 413-NORMALIZA-FIJACION-EXIT.
132600     EXIT.
132700
132800* STEEL/LWC/CONCRETE/GYPSUM/WOOD/SSR POR CONTENIDO; SIN DATO     *
132900* LA CLAVE QUEDA EN BLANCO (SE RECHAZA EN COMPATIBILIDAD)        *
133000 414-NORMALIZA-CUBIERTA SECTION.
133100* TRASLADA SPACES A WKS-CLV-CUBIERTA.                            *
133200     MOVE SPACES TO WKS-CLV-CUBIERTA.
133300* TRASLADA ZERO A WKS-IDX.                                       *
133400     MOVE ZERO TO WKS-IDX.
133500* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
133600     INSPECT TKOF-DECK-TYPE TALLYING WKS-IDX FOR ALL "STEEL".
133700* VALIDA: WKS-IDX > 0                                            *
133800     IF WKS-IDX > 0
133900* TRASLADA "STEEL       " A WKS-CLV-CUBIERTA.                    *
134000        MOVE "STEEL       " TO WKS-CLV-CUBIERTA
134100* FIN DE LA CONDICION.                                           *
134200     END-IF.
134300* TRASLADA ZERO A WKS-IDX.                                       *
134400     MOVE ZERO TO WKS-IDX.
134500* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
134600     INSPECT TKOF-DECK-TYPE TALLYING WKS-IDX
134700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
134800             FOR ALL "LIGHTWEIGHT" ALL "LWC".
134900* VALIDA: WKS-IDX > 0                                            *
135000     IF WKS-IDX > 0
135100* TRASLADA "LWC         " A WKS-CLV-CUBIERTA.                    *
135200        MOVE "LWC         " TO WKS-CLV-CUBIERTA
135300* EN CASO CONTRARIO:                                             *
135400     ELSE
135500* TRASLADA ZERO A WKS-IDX.                                       *
135600        MOVE ZERO TO WKS-IDX
135700* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
135800        INSPECT TKOF-DECK-TYPE TALLYING WKS-IDX FOR ALL "CONCRETE"
135900* VALIDA: WKS-IDX > 0 AND WKS-CLV-CUBIERTA = SPACES              *
136000        IF WKS-IDX > 0 AND WKS-CLV-CUBIERTA = SPACES
136100* TRASLADA "CONCRETE    " A WKS-CLV-CUBIERTA.                    *
136200           MOVE "CONCRETE    " TO WKS-CLV-CUBIERTA
136300* FIN DE LA CONDICION.                                           *
136400        END-IF
136500* FIN DE LA CONDICION.                                           *
136600     END-IF.
136700* TRASLADA ZERO A WKS-IDX.                                       *
136800     MOVE ZERO TO WKS-IDX.
136900* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
137000     INSPECT TKOF-DECK-TYPE TALLYING WKS-IDX FOR ALL "GYPSUM".
137100* VALIDA: WKS-IDX > 0                                            *
137200     IF WKS-IDX > 0
137300* TRASLADA "GYPSUM      " A WKS-CLV-CUBIERTA.                    *
137400        MOVE "GYPSUM      " TO WKS-CLV-CUBIERTA
137500* FIN DE LA CONDICION.                                           *
137600     END-IF.
137700* TRASLADA ZERO A WKS-IDX.                                       *
137800     MOVE ZERO TO WKS-IDX.
137900* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
138000     INSPECT TKOF-DECK-TYPE TALLYING WKS-IDX FOR ALL "WOOD".
138100* VALIDA: WKS-IDX > 0                                            *
138200     IF WKS-IDX > 0
138300* TRASLADA "WOOD        " A WKS-CLV-CUBIERTA.                    *
138400        MOVE "WOOD        " TO WKS-CLV-CUBIERTA
138500* FIN DE LA CONDICION.                                           *
138600     END-IF.
138700* TRASLADA ZERO A WKS-IDX.                                       *
138800     MOVE ZERO TO WKS-IDX.
138900* CUENTA U OCURRENCIAS DE UN TEXTO DENTRO DEL CAMPO.             *
139000     INSPECT TKOF-DECK-TYPE TALLYING WKS-IDX
139100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
139200             FOR ALL "STANDING" ALL "SEAM".
139300* VALIDA: WKS-IDX > 0                                            *
139400     IF WKS-IDX > 0
139500* TRASLADA "SSR         " A WKS-CLV-CUBIERTA.                    *
139600        MOVE "SSR         " TO WKS-CLV-CUBIERTA
139700* FIN DE LA CONDICION.                                           *
139800     END-IF.
139900* PUNTO DE SALIDA DE LA RUTINA 414-NORMALIZA-CUBIERTA.           *
140000 414-NORMALIZA-CUBIERTA-EXIT.
140100     EXIT.
140200
140300* SERIE 420 - BUSQUEDA EXACTA POR LAS 4 CLAVES NORMALIZADAS      *
140400 420-BUSCA-PLANTILLA-EXACTA SECTION.
140500* ACTIVA EL INDICADOR WKS-IDX-PLANT.                             *
140600     SET WKS-IDX-PLANT TO 1.
140700* BUSCA UNA FILA EN LA TABLA POR LA CLAVE INDICADA.              *
140800     SEARCH WKS-PLANTILLA
140900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
141000        AT END
141100* NO REALIZA NINGUNA ACCION EN ESTA RAMA.                        *
141200           CONTINUE
141300* CASO: TPL-WORK-TYPE (WKS-IDX-PLANT) = WKS-CLV-WORK-TYPE        *
141400        WHEN TPL-WORK-TYPE (WKS-IDX-PLANT) = WKS-CLV-WORK-TYPE
141500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
141600         AND TPL-MEMBRANE (WKS-IDX-PLANT)  = WKS-CLV-MEMBRANA
141700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
141800         AND TPL-ATTACHMENT (WKS-IDX-PLANT) = WKS-CLV-FIJACION
141900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
142000         AND TPL-DECK (WKS-IDX-PLANT)       = WKS-CLV-CUBIERTA
142100* ACTIVA EL INDICADOR WKS-HUBO-MATCH-EXACTO.                     *
142200           SET WKS-HUBO-MATCH-EXACTO TO TRUE.
142300* PUNTO DE SALIDA DE LA RUTINA 420-BUSCA-PLANTILLA-EXACTA.       *
142400 420-BUSCA-PLANTILLA-EXACTA-EXIT.
142500     EXIT.
142600
142700* SERIE 430 - PLANTILLA COMODIN (TPL-DECK EN BLANCO EN LA FILA)  *
142800 430-BUSCA-PLANTILLA-COMODIN SECTION.
142900* ACTIVA EL INDICADOR WKS-IDX-PLANT.                             *
143000     SET WKS-IDX-PLANT TO 1.
143100* BUSCA UNA FILA EN LA TABLA POR LA CLAVE INDICADA.              *
143200     SEARCH WKS-PLANTILLA
143300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
143400        AT END
143500* NO REALIZA NINGUNA ACCION EN ESTA RAMA.                        *
143600           CONTINUE
143700* CASO: TPL-WORK-TYPE (WKS-IDX-PLANT) = WKS-CLV-WORK-TYPE        *
143800        WHEN TPL-WORK-TYPE (WKS-IDX-PLANT) = WKS-CLV-WORK-TYPE
143900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
144000         AND TPL-MEMBRANE (WKS-IDX-PLANT)  = WKS-CLV-MEMBRANA
144100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
144200         AND TPL-ATTACHMENT (WKS-IDX-PLANT) = WKS-CLV-FIJACION
144300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
144400         AND TPL-DECK (WKS-IDX-PLANT)       = SPACES
144500* ACTIVA EL INDICADOR WKS-HUBO-MATCH-COMODIN.                    *
144600           SET WKS-HUBO-MATCH-COMODIN TO TRUE.
144700* PUNTO DE SALIDA DE LA RUTINA 430-BUSCA-PLANTILLA-COMODIN.      *
144800 430-BUSCA-PLANTILLA-COMODIN-EXIT.
144900     EXIT.
145000
145100* SERIE 440 - SIN COINCIDENCIA - SE APLICA LA FILA 1 (T2/STEEL)  *
145200* COMO PLANTILLA POR DEFECTO, BAJA CONFIANZA                     *
145300 440-APLICA-PLANTILLA-DEFECTO SECTION.
145400* ACTIVA EL INDICADOR WKS-IDX-PLANT.                             *
145500     SET WKS-IDX-PLANT TO 1.
145600* ACTIVA EL INDICADOR WKS-HUBO-MATCH-DEFECTO.                    *
145700     SET WKS-HUBO-MATCH-DEFECTO TO TRUE.
145800* PUNTO DE SALIDA DE LA RUTINA 440-APLICA-PLANTILLA-DEFECTO.     *
145900 440-APLICA-PLANTILLA-DEFECTO-EXIT.
146000     EXIT.
146100
146200* SERIE 450 - CARGA LOS DATOS DE LA FILA GANADORA Y FIJA LA      *
146300* CONFIANZA SEGUN EL TIPO DE COINCIDENCIA LOGRADA                *
146400 450-CARGA-DATOS-PLANTILLA SECTION.
146500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
146600     MOVE WKS-PLANTILLA (WKS-IDX-PLANT)
146700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
146800       TO WS-PLANTILLA-SELECCIONADA.
146900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
147000     MOVE TPL-TEMPLATE-ID (WKS-IDX-PLANT)
147100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
147200       TO WKS-SEL-TEMPLATE-ID.
147300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
147400     MOVE TPL-TEMPLATE-NAME (WKS-IDX-PLANT)
147500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
147600       TO WKS-SEL-TEMPLATE-NOM.
147700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
147800     MOVE TPL-COMPLEXITY (WKS-IDX-PLANT)
147900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
148000       TO WKS-SEL-COMPLEJIDAD.
148100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
148200     MOVE TPL-DURATION-TEXT (WKS-IDX-PLANT)
148300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
148400       TO WKS-SEL-DURACION-TXT.
148500* EVALUA VARIAS CONDICIONES EXCLUYENTES.                         *
148600     EVALUATE TRUE
148700* CASO: WKS-HUBO-MATCH-EXACTO                                    *
148800        WHEN WKS-HUBO-MATCH-EXACTO
148900* TRASLADA "HIGH" A WKS-SEL-CONFIANZA.                           *
149000           MOVE "HIGH" TO WKS-SEL-CONFIANZA
149100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
149200           MOVE "COINCIDENCIA EXACTA DE LAS 4 CLAVES"
149300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
149400             TO WKS-SEL-NOTA
149500* CASO: WKS-HUBO-MATCH-COMODIN                                   *
149600        WHEN WKS-HUBO-MATCH-COMODIN
149700* TRASLADA "HIGH" A WKS-SEL-CONFIANZA.                           *
149800           MOVE "HIGH" TO WKS-SEL-CONFIANZA
149900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
150000           MOVE "CUBIERTA NO CONTEMPLADA - FILA COMODIN"
150100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
150200             TO WKS-SEL-NOTA
150300* CASO: OTHER                                                    *
150400        WHEN OTHER
150500* TRASLADA "LOW" A WKS-SEL-CONFIANZA.                            *
150600           MOVE "LOW" TO WKS-SEL-CONFIANZA
150700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
150800           MOVE "SIN COINCIDENCIA - PLANTILLA POR DEFECTO"
150900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
151000             TO WKS-SEL-NOTA
151100* FIN DEL EVALUATE.                                              *
151200     END-EVALUATE.
151300* PUNTO DE SALIDA DE LA RUTINA 450-CARGA-DATOS-PLANTILLA.        *
151400 450-CARGA-DATOS-PLANTILLA-EXIT.
151500     EXIT.
151600
151700* SERIE 460 - VERIFICA COMPATIBILIDAD DE LA PLANTILLA ELEGIDA    *
151800* CONTRA LAS CLAVES DEL PROYECTO; RECALCULA LA CONFIANZA FINAL   *
151900 460-VERIFICA-COMPATIBILIDAD SECTION.                             CR22004 
152000* TRASLADA "SI" A WKS-COMPAT-RESULTADO.                          *
152100     MOVE "SI" TO WKS-COMPAT-RESULTADO.
152200* TRASLADA "N" A WKS-COMPAT-SW-ERROR.                            *
152300     MOVE "N"  TO WKS-COMPAT-SW-ERROR.
152400* TRASLADA "N" A WKS-COMPAT-SW-AVISO.                            *
152500     MOVE "N"  TO WKS-COMPAT-SW-AVISO.
152600* TRASLADA SPACES A WKS-COMPAT-NOTA.                             *
152700     MOVE SPACES TO WKS-COMPAT-NOTA.
152800* TRASLADA SPACES A WKS-COMPAT-NOTA2.                            *
152900     MOVE SPACES TO WKS-COMPAT-NOTA2.
153000* EVALUA VARIAS CONDICIONES EXCLUYENTES.                         *
153100     EVALUATE WKS-SEL-TEMPLATE-ID
153200* CASO: "T2"                                                     *
153300        WHEN "T2"
153400* VALIDA: WKS-CLV-WORK-TYPE NOT = "RECOVER   "                   *
153500           IF WKS-CLV-WORK-TYPE NOT = "RECOVER   "
153600* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
153700              SET WKS-COMPAT-HAY-ERROR TO TRUE
153800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
153900              MOVE "TIPO DE TRABAJO NO COINCIDE CON PLANTILLA"
154000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
154100                TO WKS-COMPAT-NOTA
154200* FIN DE LA CONDICION.                                           *
154300           END-IF
154400* VALIDA: WKS-CLV-MEMBRANA NOT = "TPO       "                    *
154500           IF WKS-CLV-MEMBRANA NOT = "TPO       "
154600* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
154700              SET WKS-COMPAT-HAY-ERROR TO TRUE
154800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
154900              MOVE "MEMBRANA NO SOPORTADA POR LA PLANTILLA"
155000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
155100                TO WKS-COMPAT-NOTA
155200* FIN DE LA CONDICION.                                           *
155300           END-IF
155400* VALIDA: WKS-CLV-CUBIERTA NOT = "STEEL       " AND              *
155500           IF WKS-CLV-CUBIERTA NOT = "STEEL       " AND
155600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
155700              WKS-CLV-CUBIERTA NOT = "CONCRETE    " AND
155800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
155900              WKS-CLV-CUBIERTA NOT = "LWC         "
156000* ACTIVA EL INDICADOR WKS-COMPAT-HAY-AVISO.                      *
156100              SET WKS-COMPAT-HAY-AVISO TO TRUE
156200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
156300              MOVE "CUBIERTA FUERA DE LA LISTA DE LA PLANTILLA"
156400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
156500                TO WKS-COMPAT-NOTA2
156600* FIN DE LA CONDICION.                                           *
156700           END-IF
156800* CASO: "T4"                                                     *
156900        WHEN "T4"
157000* VALIDA: WKS-CLV-WORK-TYPE NOT = "RECOVER   "                   *
157100           IF WKS-CLV-WORK-TYPE NOT = "RECOVER   "
157200* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
157300              SET WKS-COMPAT-HAY-ERROR TO TRUE
157400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
157500              MOVE "TIPO DE TRABAJO NO COINCIDE CON PLANTILLA"
157600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
157700                TO WKS-COMPAT-NOTA
157800* FIN DE LA CONDICION.                                           *
157900           END-IF
158000* VALIDA: WKS-CLV-MEMBRANA NOT = "TPO-FLEECE"                    *
158100           IF WKS-CLV-MEMBRANA NOT = "TPO-FLEECE"
158200* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
158300              SET WKS-COMPAT-HAY-ERROR TO TRUE
158400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
158500              MOVE "MEMBRANA NO SOPORTADA POR LA PLANTILLA"
158600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
158700                TO WKS-COMPAT-NOTA
158800* FIN DE LA CONDICION.                                           *
158900           END-IF
159000* VALIDA: WKS-CLV-CUBIERTA NOT = "STEEL       "                  *
159100           IF WKS-CLV-CUBIERTA NOT = "STEEL       "
159200* ACTIVA EL INDICADOR WKS-COMPAT-HAY-AVISO.                      *
159300              SET WKS-COMPAT-HAY-AVISO TO TRUE
159400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
159500              MOVE "CUBIERTA FUERA DE LA LISTA DE LA PLANTILLA"
159600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
159700                TO WKS-COMPAT-NOTA2
159800* FIN DE LA CONDICION.                                           *
159900           END-IF
160000* T4 ES RESTRINGIDA - NO SE UTILIZA EN PROYECTOS PROLOGIS        *
160100* ACTIVA EL INDICADOR WKS-COMPAT-HAY-AVISO.                      *
160200           SET WKS-COMPAT-HAY-AVISO TO TRUE
160300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
160400           MOVE "PLANTILLA T4 RESTRINGIDA - NO APLICA A PROLOGIS"
160500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
160600             TO WKS-COMPAT-NOTA2
160700* CASO: "T5"                                                     *
160800        WHEN "T5"
160900* VALIDA: WKS-CLV-WORK-TYPE NOT = "RECOVER   "                   *
161000           IF WKS-CLV-WORK-TYPE NOT = "RECOVER   "
161100* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
161200              SET WKS-COMPAT-HAY-ERROR TO TRUE
161300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
161400              MOVE "TIPO DE TRABAJO NO COINCIDE CON PLANTILLA"
161500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
161600                TO WKS-COMPAT-NOTA
161700* FIN DE LA CONDICION.                                           *
161800           END-IF
161900* VALIDA: WKS-CLV-MEMBRANA NOT = "TPO       "                    *
162000           IF WKS-CLV-MEMBRANA NOT = "TPO       "
162100* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
162200              SET WKS-COMPAT-HAY-ERROR TO TRUE
162300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
162400              MOVE "MEMBRANA NO SOPORTADA POR LA PLANTILLA"
162500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
162600                TO WKS-COMPAT-NOTA
162700* FIN DE LA CONDICION.                                           *
162800           END-IF
162900* VALIDA: WKS-CLV-CUBIERTA NOT = "SSR         "                  *
163000           IF WKS-CLV-CUBIERTA NOT = "SSR         "
163100* ACTIVA EL INDICADOR WKS-COMPAT-HAY-AVISO.                      *
163200              SET WKS-COMPAT-HAY-AVISO TO TRUE
163300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
163400              MOVE "CUBIERTA FUERA DE LA LISTA DE LA PLANTILLA"
163500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
163600                TO WKS-COMPAT-NOTA2
163700* FIN DE LA CONDICION.                                           *
163800           END-IF
163900* CASO: "T6"                                                     *
164000        WHEN "T6"
164100* VALIDA: WKS-CLV-WORK-TYPE NOT = "TEAROFF   "                   *
164200           IF WKS-CLV-WORK-TYPE NOT = "TEAROFF   "
164300* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
164400              SET WKS-COMPAT-HAY-ERROR TO TRUE
164500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
164600              MOVE "TIPO DE TRABAJO NO COINCIDE CON PLANTILLA"
164700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
164800                TO WKS-COMPAT-NOTA
164900* FIN DE LA CONDICION.                                           *
165000           END-IF
165100* VALIDA: WKS-CLV-MEMBRANA NOT = "TPO       "                    *
165200           IF WKS-CLV-MEMBRANA NOT = "TPO       "
165300* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
165400              SET WKS-COMPAT-HAY-ERROR TO TRUE
165500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
165600              MOVE "MEMBRANA NO SOPORTADA POR LA PLANTILLA"
165700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
165800                TO WKS-COMPAT-NOTA
165900* FIN DE LA CONDICION.                                           *
166000           END-IF
166100* VALIDA: WKS-CLV-CUBIERTA NOT = "STEEL       "                  *
166200           IF WKS-CLV-CUBIERTA NOT = "STEEL       "
166300* ACTIVA EL INDICADOR WKS-COMPAT-HAY-AVISO.                      *
166400              SET WKS-COMPAT-HAY-AVISO TO TRUE
166500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
166600              MOVE "CUBIERTA FUERA DE LA LISTA DE LA PLANTILLA"
166700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
166800                TO WKS-COMPAT-NOTA2
166900* FIN DE LA CONDICION.                                           *
167000           END-IF
167100* CASO: "T7"                                                     *
167200        WHEN "T7"
167300* VALIDA: WKS-CLV-WORK-TYPE NOT = "TEAROFF   "                   *
167400           IF WKS-CLV-WORK-TYPE NOT = "TEAROFF   "
167500* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
167600              SET WKS-COMPAT-HAY-ERROR TO TRUE
167700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
167800              MOVE "TIPO DE TRABAJO NO COINCIDE CON PLANTILLA"
167900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
168000                TO WKS-COMPAT-NOTA
168100* FIN DE LA CONDICION.                                           *
168200           END-IF
168300* VALIDA: WKS-CLV-MEMBRANA NOT = "TPO       "                    *
168400           IF WKS-CLV-MEMBRANA NOT = "TPO       "
168500* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
168600              SET WKS-COMPAT-HAY-ERROR TO TRUE
168700* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
168800              MOVE "MEMBRANA NO SOPORTADA POR LA PLANTILLA"
168900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
169000                TO WKS-COMPAT-NOTA
169100* FIN DE LA CONDICION.                                           *
169200           END-IF
169300* VALIDA: WKS-CLV-CUBIERTA NOT = "LWC         " AND              *
169400           IF WKS-CLV-CUBIERTA NOT = "LWC         " AND
169500* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
169600              WKS-CLV-CUBIERTA NOT = "STEEL       "
169700* ACTIVA EL INDICADOR WKS-COMPAT-HAY-AVISO.                      *
169800              SET WKS-COMPAT-HAY-AVISO TO TRUE
169900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
170000              MOVE "CUBIERTA FUERA DE LA LISTA DE LA PLANTILLA"
170100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
170200                TO WKS-COMPAT-NOTA2
170300* FIN DE LA CONDICION.                                           *
170400           END-IF
170500* CASO: "T8"                                                     *
170600        WHEN "T8"
170700* VALIDA: WKS-CLV-WORK-TYPE NOT = "TEAROFF   "                   *
170800           IF WKS-CLV-WORK-TYPE NOT = "TEAROFF   "
170900* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
171000              SET WKS-COMPAT-HAY-ERROR TO TRUE
171100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
171200              MOVE "TIPO DE TRABAJO NO COINCIDE CON PLANTILLA"
171300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
171400                TO WKS-COMPAT-NOTA
171500* FIN DE LA CONDICION.                                           *
171600           END-IF
171700* VALIDA: WKS-CLV-MEMBRANA NOT = "TPO       "                    *
171800           IF WKS-CLV-MEMBRANA NOT = "TPO       "
171900* ACTIVA EL INDICADOR WKS-COMPAT-HAY-ERROR.                      *
172000              SET WKS-COMPAT-HAY-ERROR TO TRUE
172100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
172200              MOVE "MEMBRANA NO SOPORTADA POR LA PLANTILLA"
172300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
172400                TO WKS-COMPAT-NOTA
172500* FIN DE LA CONDICION.                                           *
172600           END-IF
172700* VALIDA: WKS-CLV-CUBIERTA NOT = "GYPSUM      "                  *
172800           IF WKS-CLV-CUBIERTA NOT = "GYPSUM      "
172900* ACTIVA EL INDICADOR WKS-COMPAT-HAY-AVISO.                      *
173000              SET WKS-COMPAT-HAY-AVISO TO TRUE
173100* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
173200              MOVE "CUBIERTA FUERA DE LA LISTA DE LA PLANTILLA"
173300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
173400                TO WKS-COMPAT-NOTA2
173500* FIN DE LA CONDICION.                                           *
173600           END-IF
173700* FIN DEL EVALUATE.                                              *
173800     END-EVALUATE.
173900* VALIDA: WKS-COMPAT-HAY-ERROR                                   *
174000     IF WKS-COMPAT-HAY-ERROR
174100* ACTIVA EL INDICADOR WKS-COMPAT-NO.                             *
174200        SET WKS-COMPAT-NO TO TRUE
174300* TRASLADA "LOW" A WKS-SEL-CONFIANZA.                            *
174400        MOVE "LOW" TO WKS-SEL-CONFIANZA
174500* EN CASO CONTRARIO:                                             *
174600     ELSE
174700* ACTIVA EL INDICADOR WKS-COMPAT-SI.                             *
174800        SET WKS-COMPAT-SI TO TRUE
174900* VALIDA: WKS-COMPAT-HAY-AVISO                                   *
175000        IF WKS-COMPAT-HAY-AVISO
175100* TRASLADA "MEDIUM" A WKS-SEL-CONFIANZA.                         *
175200           MOVE "MEDIUM" TO WKS-SEL-CONFIANZA
175300* EN CASO CONTRARIO:                                             *
175400        ELSE
175500* TRASLADA "HIGH" A WKS-SEL-CONFIANZA.                           *
175600           MOVE "HIGH" TO WKS-SEL-CONFIANZA
175700* FIN DE LA CONDICION.                                           *
175800        END-IF
175900* FIN DE LA CONDICION.                                           *
176000     END-IF.
176100* PUNTO DE SALIDA DE LA RUTINA 460-VERIFICA-COMPATIBILIDAD.      *
176200 460-VERIFICA-COMPATIBILIDAD-EXIT.
176300     EXIT.
176400
176500* SERIE 500 - CALCULADORA DE MATERIALES DEL PROYECTO             *
176600 500-CALCULA-MATERIALES SECTION.
176700* EJECUTA LA RUTINA 510-CALCULA-FIJADORES.                       *
176800     PERFORM 510-CALCULA-FIJADORES
176900* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
177000        THRU 510-CALCULA-FIJADORES-EXIT.
177100* EJECUTA LA RUTINA 520-CALCULA-AISLAMIENTO.                     *
177200     PERFORM 520-CALCULA-AISLAMIENTO
177300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
177400        THRU 520-CALCULA-AISLAMIENTO-EXIT.
177500* EJECUTA LA RUTINA 530-CALCULA-PESO.                            *
177600     PERFORM 530-CALCULA-PESO THRU 530-CALCULA-PESO-EXIT.
177700* PUNTO DE SALIDA DE LA RUTINA 500-CALCULA-MATERIALES.           *
177800 500-CALCULA-MATERIALES-EXIT.
177900     EXIT.
178000
178100* FIJADORES/PLACAS/ADHESIVO/BALASTO SEGUN PATRON DE FIJACION     *
178200* SIN ROUNDED - TRUNCACION A ENTERO POR DEFINICION DEL CAMPO     *
178300 510-CALCULA-FIJADORES SECTION.                                   CR20510 
178400* EVALUA VARIAS CONDICIONES EXCLUYENTES.                         *
178500     EVALUATE WKS-CLV-FIJACION
178600* CASO: "MECH-ATTACH  "                                          *
178700        WHEN "MECH-ATTACH  "
178800* CALCULA WKS-FIJADORES SEGUN LA FORMULA DEL NEGOCIO.            *
178900           COMPUTE WKS-FIJADORES = TKOF-ROOF-AREA * 4.5
179000* CALCULA WKS-PLACAS SEGUN LA FORMULA DEL NEGOCIO.               *
179100           COMPUTE WKS-PLACAS    = TKOF-ROOF-AREA * 4.5
179200* TRASLADA ZERO A WKS-ADHESIVO-GAL.                              *
179300           MOVE ZERO TO WKS-ADHESIVO-GAL
179400* TRASLADA ZERO A WKS-BALASTO-TON.                               *
179500           MOVE ZERO TO WKS-BALASTO-TON
179600* CASO: "FULLY-ADHERED"                                          *
179700        WHEN "FULLY-ADHERED"
179800* CALCULA WKS-FIJADORES SEGUN LA FORMULA DEL NEGOCIO.            *
179900           COMPUTE WKS-FIJADORES = TKOF-ROOF-AREA * 0.5
180000* CALCULA WKS-PLACAS SEGUN LA FORMULA DEL NEGOCIO.               *
180100           COMPUTE WKS-PLACAS    = TKOF-ROOF-AREA * 0.5
180200* CALCULA WKS-ADHESIVO-GAL SEGUN LA FORMULA DEL NEGOCIO.         *
180300           COMPUTE WKS-ADHESIVO-GAL = TKOF-ROOF-AREA / 80
180400* TRASLADA ZERO A WKS-BALASTO-TON.                               *
180500           MOVE ZERO TO WKS-BALASTO-TON
180600* CASO: OTHER                                                    *
180700        WHEN OTHER
180800* CALCULA WKS-FIJADORES SEGUN LA FORMULA DEL NEGOCIO.            *
180900           COMPUTE WKS-FIJADORES = TKOF-ROOF-AREA * 0.2
181000* CALCULA WKS-PLACAS SEGUN LA FORMULA DEL NEGOCIO.               *
181100           COMPUTE WKS-PLACAS    = TKOF-ROOF-AREA * 0.2
181200* CALCULA WKS-BALASTO-TON SEGUN LA FORMULA DEL NEGOCIO.          *
181300           COMPUTE WKS-BALASTO-TON = TKOF-ROOF-AREA / 100
181400* TRASLADA ZERO A WKS-ADHESIVO-GAL.                              *
181500           MOVE ZERO TO WKS-ADHESIVO-GAL
181600* FIN DEL EVALUATE.                                              *
181700     END-EVALUATE.
181800* PUNTO DE SALIDA DE LA RUTINA 510-CALCULA-FIJADORES.            *
181900 510-CALCULA-FIJADORES-EXIT.
182000     EXIT.
182100
182200* AREA Y ESPESOR DE AISLAMIENTO - 2.00 PULG POR DEFECTO CUANDO   *
182300* EL LEVANTAMIENTO NO TRAE ESPESOR (CR-19980 - AGO/1998)         *
182400 520-CALCULA-AISLAMIENTO SECTION.
182500* TRASLADA "N" A WKS-SW-AISLAMIENTO.                             *
182600     MOVE "N" TO WKS-SW-AISLAMIENTO.
182700* TRASLADA ZERO A WKS-AREA-AISLAMIENTO.                          *
182800     MOVE ZERO TO WKS-AREA-AISLAMIENTO.
182900* TRASLADA ZERO A WKS-ESPESOR-USADO.                             *
183000     MOVE ZERO TO WKS-ESPESOR-USADO.
183100* VALIDA: TKOF-INSULATION-TYPE NOT = SPACES AND                  *
183200     IF TKOF-INSULATION-TYPE NOT = SPACES AND
183300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
183400        NOT TKOF-SIN-AISLAMIENTO
183500* TRASLADA "S" A WKS-SW-AISLAMIENTO.                             *
183600        MOVE "S" TO WKS-SW-AISLAMIENTO
183700* TRASLADA TKOF-ROOF-AREA A WKS-AREA-AISLAMIENTO.                *
183800        MOVE TKOF-ROOF-AREA TO WKS-AREA-AISLAMIENTO
183900* VALIDA: TKOF-INSUL-THICKNESS = ZERO                            *
184000        IF TKOF-INSUL-THICKNESS = ZERO
184100* TRASLADA 2.00 A WKS-ESPESOR-USADO.                             *
184200           MOVE 2.00 TO WKS-ESPESOR-USADO
184300* EN CASO CONTRARIO:                                             *
184400        ELSE
184500* TRASLADA TKOF-INSUL-THICKNESS A WKS-ESPESOR-USADO.             *
184600           MOVE TKOF-INSUL-THICKNESS TO WKS-ESPESOR-USADO
184700* FIN DE LA CONDICION.                                           *
184800        END-IF
184900* FIN DE LA CONDICION.                                           *
185000     END-IF.
185100* PUNTO DE SALIDA DE LA RUTINA 520-CALCULA-AISLAMIENTO.          *
185200 520-CALCULA-AISLAMIENTO-EXIT.
185300     EXIT.
185400
185500* PESO BASE MAS PESO DE AISLAMIENTO CUANDO ESTE SE INCLUYE       *
185600 530-CALCULA-PESO SECTION.                                        CR38810 
185700* CALCULA WKS-PESO-BASE-LBS SEGUN LA FORMULA DEL NEGOCIO.        *
185800     COMPUTE WKS-PESO-BASE-LBS = TKOF-ROOF-AREA * 1.2.
185900* VALIDA: WKS-INCLUYE-AISLAMIENTO                                *
186000     IF WKS-INCLUYE-AISLAMIENTO
186100* CALCULA WKS-PESO-AISLAM-LBS SEGUN LA FORMULA DEL NEGOCIO.      *
186200        COMPUTE WKS-PESO-AISLAM-LBS =
186300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
186400                TKOF-ROOF-AREA * WKS-ESPESOR-USADO * 0.8
186500* EN CASO CONTRARIO:                                             *
186600     ELSE
186700* TRASLADA ZERO A WKS-PESO-AISLAM-LBS.                           *
186800        MOVE ZERO TO WKS-PESO-AISLAM-LBS
186900* FIN DE LA CONDICION.                                           *
187000     END-IF.
187100* CALCULA WKS-PESO-LBS SEGUN LA FORMULA DEL NEGOCIO.             *
187200     COMPUTE WKS-PESO-LBS =
187300* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
187400             WKS-PESO-BASE-LBS + WKS-PESO-AISLAM-LBS.
187500* PUNTO DE SALIDA DE LA RUTINA 530-CALCULA-PESO.                 *
187600 530-CALCULA-PESO-EXIT.
187700     EXIT.
187800
187900* SERIE 550 - ESTIMADOR DE DURACION - DIAS BASE POR AREA MAS     *
188000* FACTORES ADITIVOS DE COMPLEJIDAD, TRUNCADO A DIAS ENTEROS      *
188100 550-CALCULA-DURACION SECTION.
188200* TRASLADA "N" A WKS-SW-FACT-ADHERIDA.                           *
188300     MOVE "N" TO WKS-SW-FACT-ADHERIDA.
188400* TRASLADA "N" A WKS-SW-FACT-ALTURA.                             *
188500     MOVE "N" TO WKS-SW-FACT-ALTURA.
188600* TRASLADA "N" A WKS-SW-FACT-HVHZ.                               *
188700     MOVE "N" TO WKS-SW-FACT-HVHZ.
188800* CALCULA WKS-DIAS-BASE SEGUN LA FORMULA DEL NEGOCIO.            *
188900     COMPUTE WKS-DIAS-BASE = TKOF-ROOF-AREA / 2000.
189000* VALIDA: WKS-DIAS-BASE < 1                                      *
189100     IF WKS-DIAS-BASE < 1
189200* TRASLADA 1 A WKS-DIAS-BASE.                                    *
189300        MOVE 1 TO WKS-DIAS-BASE
189400* FIN DE LA CONDICION.                                           *
189500     END-IF.
189600* TRASLADA 1.00 A WKS-FACTOR-COMPLEJIDAD.                        *
189700     MOVE 1.00 TO WKS-FACTOR-COMPLEJIDAD.
189800* VALIDA: WKS-CLV-FIJACION = "FULLY-ADHERED"                     *
189900     IF WKS-CLV-FIJACION = "FULLY-ADHERED"
190000* ACUMULA EN WKS-FACTOR-COMPLEJIDAD.                             *
190100        ADD 0.3 TO WKS-FACTOR-COMPLEJIDAD
190200* TRASLADA "S" A WKS-SW-FACT-ADHERIDA.                           *
190300        MOVE "S" TO WKS-SW-FACT-ADHERIDA
190400* FIN DE LA CONDICION.                                           *
190500     END-IF.
190600* VALIDA: TKOF-BUILDING-HEIGHT > 50                              *
190700     IF TKOF-BUILDING-HEIGHT > 50
190800* ACUMULA EN WKS-FACTOR-COMPLEJIDAD.                             *
190900        ADD 0.2 TO WKS-FACTOR-COMPLEJIDAD
191000* TRASLADA "S" A WKS-SW-FACT-ALTURA.                             *
191100        MOVE "S" TO WKS-SW-FACT-ALTURA
191200* FIN DE LA CONDICION.                                           *
191300     END-IF.
191400* VALIDA: TKOF-ES-HVHZ                                           *
191500     IF TKOF-ES-HVHZ
191600* ACUMULA EN WKS-FACTOR-COMPLEJIDAD.                             *
191700        ADD 0.2 TO WKS-FACTOR-COMPLEJIDAD
191800* TRASLADA "S" A WKS-SW-FACT-HVHZ.                               *
191900        MOVE "S" TO WKS-SW-FACT-HVHZ
192000* FIN DE LA CONDICION.                                           *
192100     END-IF.
192200* CALCULA WKS-DIAS-ESTIMADOS SEGUN LA FORMULA DEL NEGOCIO.       *
192300     COMPUTE WKS-DIAS-ESTIMADOS =
192400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
192500             WKS-DIAS-BASE * WKS-FACTOR-COMPLEJIDAD.
192600* VALIDA: WKS-DIAS-ESTIMADOS < 1                                 *
192700     IF WKS-DIAS-ESTIMADOS < 1
192800* TRASLADA 1 A WKS-DIAS-ESTIMADOS.                               *
192900        MOVE 1 TO WKS-DIAS-ESTIMADOS
193000* FIN DE LA CONDICION.                                           *
193100     END-IF.
193200* PUNTO DE SALIDA DE LA RUTINA 550-CALCULA-DURACION.             *
193300 550-CALCULA-DURACION-EXIT.
193400     EXIT.
193500
193600 *****************************************************************
193700* SERIE 600 - GENERADOR DEL DOCUMENTO SOW DEL PROYECTO           *
193800 *****************************************************************
193900 600-ESCRIBE-SOW SECTION.
194000* EJECUTA LA RUTINA 610-ESCRIBE-ENCABEZADO.                      *
194100     PERFORM 610-ESCRIBE-ENCABEZADO
194200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
194300        THRU 610-ESCRIBE-ENCABEZADO-EXIT.
194400* EJECUTA LA RUTINA 620-ESCRIBE-ALCANCE.                         *
194500     PERFORM 620-ESCRIBE-ALCANCE THRU 620-ESCRIBE-ALCANCE-EXIT.
194600* EJECUTA LA RUTINA 630-ESCRIBE-MATERIALES-RPT.                  *
194700     PERFORM 630-ESCRIBE-MATERIALES-RPT
194800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
194900        THRU 630-ESCRIBE-MATERIALES-RPT-EXIT.
195000* EJECUTA LA RUTINA 640-ESCRIBE-INSTALACION.                     *
195100     PERFORM 640-ESCRIBE-INSTALACION
195200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
195300        THRU 640-ESCRIBE-INSTALACION-EXIT.
195400* EJECUTA LA RUTINA 650-ESCRIBE-PRUEBAS-GARANTIA.                *
195500     PERFORM 650-ESCRIBE-PRUEBAS-GARANTIA
195600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
195700        THRU 650-ESCRIBE-PRUEBAS-GARANTIA-EXIT.
195800* VALIDA: TKOF-WIND-ZONE NOT = SPACES OR TKOF-BUILDING-HEIGHT >  *
195900     IF TKOF-WIND-ZONE NOT = SPACES OR TKOF-BUILDING-HEIGHT > 0
196000* EJECUTA LA RUTINA 660-ESCRIBE-DISENO-VIENTO.                   *
196100        PERFORM 660-ESCRIBE-DISENO-VIENTO
196200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
196300           THRU 660-ESCRIBE-DISENO-VIENTO-EXIT.
196400* FIN DE LA CONDICION.                                           *
196500     END-IF.
196600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
196700     MOVE SPACES TO WKS-LSOW-TEXTO.
196800* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
196900     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
197000* PUNTO DE SALIDA DE LA RUTINA 600-ESCRIBE-SOW.                  *
197100 600-ESCRIBE-SOW-EXIT.
197200     EXIT.
197300
197400* ENCABEZADO DEL SOW Y SECCION 1 - PROJECT OVERVIEW              *
197500 610-ESCRIBE-ENCABEZADO SECTION.
197600* TRASLADA TKOF-ROOF-AREA A WKS-ED-AREA.                         *
197700     MOVE TKOF-ROOF-AREA TO WKS-ED-AREA.
197800* TRASLADA WKS-DIAS-ESTIMADOS A WKS-ED-DIAS.                     *
197900     MOVE WKS-DIAS-ESTIMADOS TO WKS-ED-DIAS.
198000* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
198100     MOVE SPACES TO WKS-LSOW-TEXTO.
198200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
198300     MOVE "======= TECHOMAX ROOFING - SCOPE OF WORK ======="
198400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
198500       TO WKS-LSOW-TEXTO.
198600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
198700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
198800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
198900     MOVE SPACES TO WKS-LSOW-TEXTO.
199000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
199100     STRING "PROYECTO....: " WKS-NOMBRE-PROYECTO DELIMITED BY SIZE
199200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
199300            INTO WKS-LSOW-TEXTO.
199400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
199500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
199600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
199700     MOVE SPACES TO WKS-LSOW-TEXTO.
199800* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
199900     STRING "PLANTILLA...: " WKS-SEL-TEMPLATE-ID " - "
200000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
200100            WKS-SEL-TEMPLATE-NOM DELIMITED BY SIZE
200200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
200300            INTO WKS-LSOW-TEXTO.
200400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
200500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
200600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
200700     MOVE SPACES TO WKS-LSOW-TEXTO.
200800* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
200900     STRING "CONFIANZA...: " WKS-SEL-CONFIANZA
201000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
201100            "     DURACION EST.: " WKS-ED-DIAS " DIAS"
201200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
201300            DELIMITED BY SIZE INTO WKS-LSOW-TEXTO.
201400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
201500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
201600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
201700     MOVE SPACES TO WKS-LSOW-TEXTO.
201800* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
201900     STRING "NOTA PLANT..: " WKS-SEL-NOTA DELIMITED BY SIZE
202000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
202100            INTO WKS-LSOW-TEXTO.
202200* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
202300     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
202400* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
202500     MOVE SPACES TO WKS-LSOW-TEXTO.
202600* TRASLADA "1. PROJECT OVERVIEW" A WKS-LSOW-TEXTO.               *
202700     MOVE "1. PROJECT OVERVIEW" TO WKS-LSOW-TEXTO.
202800* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
202900     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
203000* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
203100     MOVE SPACES TO WKS-LSOW-TEXTO.
203200* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
203300     STRING "   DIRECCION: " TKOF-ADDRESS DELIMITED BY SIZE
203400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
203500            INTO WKS-LSOW-TEXTO.
203600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
203700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
203800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
203900     MOVE SPACES TO WKS-LSOW-TEXTO.
204000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
204100     STRING "   AREA: " WKS-ED-AREA " SF" DELIMITED BY SIZE
204200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
204300            INTO WKS-LSOW-TEXTO.
204400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
204500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
204600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
204700     MOVE SPACES TO WKS-LSOW-TEXTO.
204800* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
204900     STRING "   SISTEMA: " TKOF-MEMBRANE-TYPE " / "
205000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
205100            TKOF-FASTENING-PATTERN DELIMITED BY SIZE
205200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
205300            INTO WKS-LSOW-TEXTO.
205400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
205500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
205600* PUNTO DE SALIDA DE LA RUTINA 610-ESCRIBE-ENCABEZADO.           *
205700 610-ESCRIBE-ENCABEZADO-EXIT.
205800     EXIT.
205900
206000* SECCION 2 - SCOPE OF WORK (TEXTO FIJO PARAMETRIZADO)           *
206100 620-ESCRIBE-ALCANCE SECTION.
206200* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
206300     MOVE SPACES TO WKS-LSOW-TEXTO.
206400* TRASLADA "2. SCOPE OF WORK" A WKS-LSOW-TEXTO.                  *
206500     MOVE "2. SCOPE OF WORK" TO WKS-LSOW-TEXTO.
206600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
206700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
206800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
206900     MOVE SPACES TO WKS-LSOW-TEXTO.
207000* VALIDA: WKS-INCLUYE-AISLAMIENTO                                *
207100     IF WKS-INCLUYE-AISLAMIENTO
207200* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
207300        STRING "   INSTALAR AISLAMIENTO " TKOF-INSULATION-TYPE
207400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
207500               " DE " WKS-ESPESOR-USADO " PULG SOBRE LA CUBIERTA"
207600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
207700               DELIMITED BY SIZE INTO WKS-LSOW-TEXTO
207800* EN CASO CONTRARIO:                                             *
207900     ELSE
208000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
208100        MOVE "   SIN AISLAMIENTO ADICIONAL SOBRE LA CUBIERTA"
208200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
208300          TO WKS-LSOW-TEXTO
208400* FIN DE LA CONDICION.                                           *
208500     END-IF.
208600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
208700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
208800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
208900     MOVE SPACES TO WKS-LSOW-TEXTO.
209000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
209100     STRING "   INSTALAR MEMBRANA " TKOF-MEMBRANE-TYPE
209200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
209300            " CON PATRON " TKOF-FASTENING-PATTERN
209400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
209500            DELIMITED BY SIZE INTO WKS-LSOW-TEXTO.
209600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
209700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
209800* PUNTO DE SALIDA DE LA RUTINA 620-ESCRIBE-ALCANCE.              *
209900 620-ESCRIBE-ALCANCE-EXIT.
210000     EXIT.
210100
210200* SECCION 3 - MATERIALES (LINEAS OPCIONALES SEGUN CANTIDADES)    *
210300 630-ESCRIBE-MATERIALES-RPT SECTION.
210400* TRASLADA TKOF-ROOF-AREA A WKS-ED-AREA.                         *
210500     MOVE TKOF-ROOF-AREA      TO WKS-ED-AREA.
210600* TRASLADA WKS-FIJADORES A WKS-ED-FIJADORES.                     *
210700     MOVE WKS-FIJADORES       TO WKS-ED-FIJADORES.
210800* TRASLADA WKS-PLACAS A WKS-ED-PLACAS.                           *
210900     MOVE WKS-PLACAS          TO WKS-ED-PLACAS.
211000* TRASLADA WKS-ADHESIVO-GAL A WKS-ED-ADHESIVO.                   *
211100     MOVE WKS-ADHESIVO-GAL    TO WKS-ED-ADHESIVO.
211200* TRASLADA WKS-BALASTO-TON A WKS-ED-BALASTO.                     *
211300     MOVE WKS-BALASTO-TON     TO WKS-ED-BALASTO.
211400* TRASLADA WKS-AREA-AISLAMIENTO A WKS-ED-AISLAMIENTO.            *
211500     MOVE WKS-AREA-AISLAMIENTO TO WKS-ED-AISLAMIENTO.
211600* TRASLADA WKS-PESO-LBS A WKS-ED-PESO.                           *
211700     MOVE WKS-PESO-LBS        TO WKS-ED-PESO.
211800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
211900     MOVE SPACES TO WKS-LSOW-TEXTO.
212000* TRASLADA "3. MATERIALS" A WKS-LSOW-TEXTO.                      *
212100     MOVE "3. MATERIALS" TO WKS-LSOW-TEXTO.
212200* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
212300     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
212400* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
212500     MOVE SPACES TO WKS-LSOW-TEXTO.
212600* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
212700     STRING "   MEMBRANA: " WKS-ED-AREA " SF" DELIMITED BY SIZE
212800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
212900            INTO WKS-LSOW-TEXTO.
213000* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
213100     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
213200* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
213300     MOVE SPACES TO WKS-LSOW-TEXTO.
213400* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
213500     STRING "   FIJADORES: " WKS-ED-FIJADORES
213600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
213700            "     PLACAS: " WKS-ED-PLACAS
213800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
213900            DELIMITED BY SIZE INTO WKS-LSOW-TEXTO.
214000* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
214100     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
214200* VALIDA: WKS-ADHESIVO-GAL > 0                                   *
214300     IF WKS-ADHESIVO-GAL > 0
214400* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
214500        MOVE SPACES TO WKS-LSOW-TEXTO
214600* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
214700        STRING "   ADHESIVO: " WKS-ED-ADHESIVO " GALONES"
214800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
214900               DELIMITED BY SIZE INTO WKS-LSOW-TEXTO
215000* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
215100        WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO
215200* FIN DE LA CONDICION.                                           *
215300     END-IF.
215400* VALIDA: WKS-INCLUYE-AISLAMIENTO                                *
215500     IF WKS-INCLUYE-AISLAMIENTO
215600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
215700        MOVE SPACES TO WKS-LSOW-TEXTO
215800* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
215900        STRING "   AISLAMIENTO: " WKS-ED-AISLAMIENTO " SF"
216000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
216100               DELIMITED BY SIZE INTO WKS-LSOW-TEXTO
216200* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
216300        WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO
216400* FIN DE LA CONDICION.                                           *
216500     END-IF.
216600* VALIDA: WKS-BALASTO-TON > 0                                    *
216700     IF WKS-BALASTO-TON > 0
216800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
216900        MOVE SPACES TO WKS-LSOW-TEXTO
217000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
217100        STRING "   BALASTO: " WKS-ED-BALASTO " TONELADAS"
217200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
217300               DELIMITED BY SIZE INTO WKS-LSOW-TEXTO
217400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
217500        WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO
217600* FIN DE LA CONDICION.                                           *
217700     END-IF.
217800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
217900     MOVE SPACES TO WKS-LSOW-TEXTO.
218000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
218100     STRING "   PESO TOTAL ESTIMADO: " WKS-ED-PESO " LBS"
218200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
218300            DELIMITED BY SIZE INTO WKS-LSOW-TEXTO.
218400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
218500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
218600* PUNTO DE SALIDA DE LA RUTINA 630-ESCRIBE-MATERIALES-RPT.       *
218700 630-ESCRIBE-MATERIALES-RPT-EXIT.
218800     EXIT.
218900
219000* SECCION 4 - INSTALLATION REQUIREMENTS (TEXTO FIJO)             *
219100 640-ESCRIBE-INSTALACION SECTION.
219200* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
219300     MOVE SPACES TO WKS-LSOW-TEXTO.
219400* TRASLADA "4. INSTALLATION REQUIREMENTS" A WKS-LSOW-TEXTO.      *
219500     MOVE "4. INSTALLATION REQUIREMENTS" TO WKS-LSOW-TEXTO.
219600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
219700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
219800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
219900     MOVE SPACES TO WKS-LSOW-TEXTO.
220000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
220100     STRING "   INSTALAR CONFORME A " TKOF-FASTENING-PATTERN
220200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
220300            " PARA MEMBRANA " TKOF-MEMBRANE-TYPE
220400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
220500            DELIMITED BY SIZE INTO WKS-LSOW-TEXTO.
220600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
220700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
220800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
220900     MOVE SPACES TO WKS-LSOW-TEXTO.
221000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
221100     MOVE "   SEGUIR MANUAL DEL FABRICANTE Y CODIGO APLICABLE"
221200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
221300       TO WKS-LSOW-TEXTO.
221400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
221500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
221600* PUNTO DE SALIDA DE LA RUTINA 640-ESCRIBE-INSTALACION.          *
221700 640-ESCRIBE-INSTALACION-EXIT.
221800     EXIT.
221900
222000* SECCION 5 - TESTING AND WARRANTY (TEXTO FIJO)                  *
222100 650-ESCRIBE-PRUEBAS-GARANTIA SECTION.
222200* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
222300     MOVE SPACES TO WKS-LSOW-TEXTO.
222400* TRASLADA "5. TESTING AND WARRANTY" A WKS-LSOW-TEXTO.           *
222500     MOVE "5. TESTING AND WARRANTY" TO WKS-LSOW-TEXTO.
222600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
222700     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
222800* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
222900     MOVE SPACES TO WKS-LSOW-TEXTO.
223000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
223100     MOVE "   REALIZAR PRUEBA DE ADHERENCIA Y PRUEBA DE AGUA"
223200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
223300       TO WKS-LSOW-TEXTO.
223400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
223500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
223600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
223700     MOVE SPACES TO WKS-LSOW-TEXTO.
223800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
223900     MOVE "   GARANTIA ESTANDAR DEL FABRICANTE, 15-20 ANOS"
224000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
224100       TO WKS-LSOW-TEXTO.
224200* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
224300     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
224400* PUNTO DE SALIDA DE LA RUTINA 650-ESCRIBE-PRUEBAS-GARANTIA.     *
224500 650-ESCRIBE-PRUEBAS-GARANTIA-EXIT.
224600     EXIT.
224700
224800* SECCION 6 - WIND DESIGN (SOLO SI HAY ZONA O ALTURA)            *
224900 660-ESCRIBE-DISENO-VIENTO SECTION.
225000* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
225100     MOVE SPACES TO WKS-LSOW-TEXTO.
225200* TRASLADA "6. WIND DESIGN" A WKS-LSOW-TEXTO.                    *
225300     MOVE "6. WIND DESIGN" TO WKS-LSOW-TEXTO.
225400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
225500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
225600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
225700     MOVE SPACES TO WKS-LSOW-TEXTO.
225800* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
225900     STRING "   ALTURA: " TKOF-BUILDING-HEIGHT " PIES"
226000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
226100            "     ZONA DE VIENTO: " TKOF-WIND-ZONE
226200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
226300            DELIMITED BY SIZE INTO WKS-LSOW-TEXTO.
226400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
226500     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
226600* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
226700     MOVE SPACES TO WKS-LSOW-TEXTO.
226800* VALIDA: TKOF-ES-HVHZ                                           *
226900     IF TKOF-ES-HVHZ
227000* TRASLADA "   ZONA HVHZ: SI" A WKS-LSOW-TEXTO.                  *
227100        MOVE "   ZONA HVHZ: SI" TO WKS-LSOW-TEXTO
227200* EN CASO CONTRARIO:                                             *
227300     ELSE
227400* TRASLADA "   ZONA HVHZ: NO" A WKS-LSOW-TEXTO.                  *
227500        MOVE "   ZONA HVHZ: NO" TO WKS-LSOW-TEXTO
227600* FIN DE LA CONDICION.                                           *
227700     END-IF.
227800* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
227900     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
228000* VALIDA: TKOF-BUILDING-CODE = SPACES                            *
228100     IF TKOF-BUILDING-CODE = SPACES
228200* TRASLADA "IBC2021" A WKS-ED-CODIGO.                            *
228300        MOVE "IBC2021" TO WKS-ED-CODIGO
228400* EN CASO CONTRARIO:                                             *
228500     ELSE
228600* TRASLADA TKOF-BUILDING-CODE A WKS-ED-CODIGO.                   *
228700        MOVE TKOF-BUILDING-CODE TO WKS-ED-CODIGO
228800* FIN DE LA CONDICION.                                           *
228900     END-IF.
229000* VALIDA: TKOF-ASCE-VERSION = SPACES                             *
229100     IF TKOF-ASCE-VERSION = SPACES
229200* TRASLADA "7-16" A WKS-ED-ASCE.                                 *
229300        MOVE "7-16" TO WKS-ED-ASCE
229400* EN CASO CONTRARIO:                                             *
229500     ELSE
229600* TRASLADA TKOF-ASCE-VERSION A WKS-ED-ASCE.                      *
229700        MOVE TKOF-ASCE-VERSION TO WKS-ED-ASCE
229800* FIN DE LA CONDICION.                                           *
229900     END-IF.
230000* TRASLADA SPACES A WKS-LSOW-TEXTO.                              *
230100     MOVE SPACES TO WKS-LSOW-TEXTO.
230200* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
230300     STRING "   CODIGO: " WKS-ED-CODIGO
230400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
230500            "     ASCE: " WKS-ED-ASCE
230600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
230700            DELIMITED BY SIZE INTO WKS-LSOW-TEXTO.
230800* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
230900     WRITE WS-REG-SOWRPT FROM WKS-LSOW-TEXTO.
231000* PUNTO DE SALIDA DE LA RUTINA 660-ESCRIBE-DISENO-VIENTO.        *
231100 660-ESCRIBE-DISENO-VIENTO-EXIT.
231200     EXIT.
231300
231400 *****************************************************************
231500* SERIE 800 - ACUMULA TOTALES DEL LOTE Y USO POR PLANTILLA       *
231600 *****************************************************************
231700 800-ACUMULA-TOTALES SECTION.
231800* ACUMULA EN WKS-TOT-AREA.                                       *
231900     ADD TKOF-ROOF-AREA TO WKS-TOT-AREA.
232000* ACUMULA EN WKS-TOT-FIJADORES.                                  *
232100     ADD WKS-FIJADORES  TO WKS-TOT-FIJADORES.
232200* ACUMULA EN WKS-TOT-PESO.                                       *
232300     ADD WKS-PESO-LBS   TO WKS-TOT-PESO.
232400* EVALUA VARIAS CONDICIONES EXCLUYENTES.                         *
232500     EVALUATE WKS-SEL-TEMPLATE-ID
232600* CASO: "T2"   ADD 1 TO WKS-USO-T2                               *
232700        WHEN "T2"   ADD 1 TO WKS-USO-T2
232800* CASO: "T4"   ADD 1 TO WKS-USO-T4                               *
232900        WHEN "T4"   ADD 1 TO WKS-USO-T4
233000* CASO: "T5"   ADD 1 TO WKS-USO-T5                               *
233100        WHEN "T5"   ADD 1 TO WKS-USO-T5
233200* CASO: "T6"   ADD 1 TO WKS-USO-T6                               *
233300        WHEN "T6"   ADD 1 TO WKS-USO-T6
233400* CASO: "T7"   ADD 1 TO WKS-USO-T7                               *
233500        WHEN "T7"   ADD 1 TO WKS-USO-T7
233600* CASO: "T8"   ADD 1 TO WKS-USO-T8                               *
233700        WHEN "T8"   ADD 1 TO WKS-USO-T8
233800* FIN DEL EVALUATE.                                              *
233900     END-EVALUATE.
234000* PUNTO DE SALIDA DE LA RUTINA 800-ACUMULA-TOTALES.              *
234100 800-ACUMULA-TOTALES-EXIT.
234200     EXIT.
234300
234400 *****************************************************************
234500* SERIE 810 - ESCRIBE EL RECHAZO DE UN REGISTRO INVALIDO         *
234600 *****************************************************************
234700 810-ESCRIBE-RECHAZO SECTION.
234800* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
234900     MOVE SPACES TO WKS-LCTL-TEXTO.
235000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
235100     STRING "*** RECHAZADO: " WKS-NOMBRE-PROYECTO
235200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
235300            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
235400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
235500     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
235600* ACTIVA EL INDICADOR WKS-IDX-ERR.                               *
235700     SET WKS-IDX-ERR TO 1.
235800* EJECUTA LA RUTINA 815-ESCRIBE-UNA-LINEA-ERROR.                 *
235900     PERFORM 815-ESCRIBE-UNA-LINEA-ERROR
236000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
236100        THRU 815-ESCRIBE-UNA-LINEA-ERROR-EXIT
236200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
236300           WKS-CONT-ERRORES TIMES.
236400* PUNTO DE SALIDA DE LA RUTINA 810-ESCRIBE-RECHAZO.              *
236500 810-ESCRIBE-RECHAZO-EXIT.
236600     EXIT.
236700
236800* ESCRIBE UNA LINEA DE ERROR Y AVANZA EL INDICE DE LA TABLA      *
236900 815-ESCRIBE-UNA-LINEA-ERROR SECTION.
237000* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
237100     MOVE SPACES TO WKS-LCTL-TEXTO.
237200* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
237300     STRING "      - " WKS-ERROR-LINEA (WKS-IDX-ERR)
237400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
237500            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
237600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
237700     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
237800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
237900     SET WKS-IDX-ERR UP BY 1.
238000* PUNTO DE SALIDA DE LA RUTINA 815-ESCRIBE-UNA-LINEA-ERROR.      *
238100 815-ESCRIBE-UNA-LINEA-ERROR-EXIT.
238200     EXIT.
238300
238400 *****************************************************************
238500* SERIE 820 - ESCRIBE LOS AVISOS DE UN REGISTRO ACEPTADO         *
238600 *****************************************************************
238700 820-ESCRIBE-AVISOS SECTION.
238800* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
238900     MOVE SPACES TO WKS-LCTL-TEXTO.
239000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
239100     STRING "AVISOS: " WKS-NOMBRE-PROYECTO
239200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
239300            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
239400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
239500     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
239600* ACTIVA EL INDICADOR WKS-IDX-AVI.                               *
239700     SET WKS-IDX-AVI TO 1.
239800* EJECUTA LA RUTINA 825-ESCRIBE-UNA-LINEA-AVISO.                 *
239900     PERFORM 825-ESCRIBE-UNA-LINEA-AVISO
240000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
240100        THRU 825-ESCRIBE-UNA-LINEA-AVISO-EXIT
240200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
240300           WKS-CONT-AVISOS TIMES.
240400* PUNTO DE SALIDA DE LA RUTINA 820-ESCRIBE-AVISOS.               *
240500 820-ESCRIBE-AVISOS-EXIT.
240600     EXIT.
240700
240800* ESCRIBE UNA LINEA DE AVISO Y AVANZA EL INDICE DE LA TABLA      *
240900 825-ESCRIBE-UNA-LINEA-AVISO SECTION.
241000* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
241100     MOVE SPACES TO WKS-LCTL-TEXTO.
241200* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
241300     STRING "      - " WKS-AVISO-LINEA (WKS-IDX-AVI)
241400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
241500            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
241600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
241700     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
241800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
241900     SET WKS-IDX-AVI UP BY 1.
242000* PUNTO DE SALIDA DE LA RUTINA 825-ESCRIBE-UNA-LINEA-AVISO.      *
242100 825-ESCRIBE-UNA-LINEA-AVISO-EXIT.
242200     EXIT.
242300
242400 *****************************************************************
242500* SERIE 900 - REPORTE DE CONTROL - TOTALES Y USO POR PLANTILLA   *
242600 *****************************************************************
242700 900-ESCRIBE-CONTROL SECTION.                                     CR21290 
242800* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
242900     MOVE SPACES TO WKS-LCTL-TEXTO.
243000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
243100     MOVE "========= TECHOMAX ROOFING - CONTROL DE LOTE ========="
243200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
243300       TO WKS-LCTL-TEXTO.
243400* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
243500     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
243600* TRASLADA WKS-REG-LEIDOS A WKS-ED-LEIDOS.                       *
243700     MOVE WKS-REG-LEIDOS     TO WKS-ED-LEIDOS.
243800* TRASLADA WKS-REG-VALIDOS A WKS-ED-VALIDOS.                     *
243900     MOVE WKS-REG-VALIDOS    TO WKS-ED-VALIDOS.
244000* TRASLADA WKS-REG-RECHAZADOS A WKS-ED-RECHAZADOS.               *
244100     MOVE WKS-REG-RECHAZADOS TO WKS-ED-RECHAZADOS.
244200* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
244300     MOVE SPACES TO WKS-LCTL-TEXTO.
244400* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
244500     STRING "RECORDS READ: " WKS-ED-LEIDOS
244600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
244700            "   VALID: " WKS-ED-VALIDOS
244800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
244900            "   REJECTED: " WKS-ED-RECHAZADOS
245000* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
245100            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
245200* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
245300     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
245400* TRASLADA WKS-TOT-AREA A WKS-ED-AREA.                           *
245500     MOVE WKS-TOT-AREA      TO WKS-ED-AREA.
245600* TRASLADA WKS-TOT-FIJADORES A WKS-ED-FIJADORES.                 *
245700     MOVE WKS-TOT-FIJADORES TO WKS-ED-FIJADORES.
245800* TRASLADA WKS-TOT-PESO A WKS-ED-PESO.                           *
245900     MOVE WKS-TOT-PESO      TO WKS-ED-PESO.
246000* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
246100     MOVE SPACES TO WKS-LCTL-TEXTO.
246200* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
246300     STRING "TOTAL ROOF AREA: " WKS-ED-AREA
246400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
246500            "   TOTAL FASTENERS: " WKS-ED-FIJADORES
246600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
246700            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
246800* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
246900     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
247000* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
247100     MOVE SPACES TO WKS-LCTL-TEXTO.
247200* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
247300     STRING "TOTAL ESTIMATED WEIGHT: " WKS-ED-PESO " LBS"
247400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
247500            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
247600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
247700     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
247800* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
247900     MOVE SPACES TO WKS-LCTL-TEXTO.
248000* TRASLADA "RESUMEN DE USO POR PLANTILLA:" A WKS-LCTL-TEXTO.     *
248100     MOVE "RESUMEN DE USO POR PLANTILLA:" TO WKS-LCTL-TEXTO.
248200* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
248300     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
248400* TRASLADA 1 A WKS-IDX2.                                         *
248500     MOVE 1 TO WKS-IDX2.
248600* EJECUTA LA RUTINA 910-ESCRIBE-UNA-LINEA-USO.                   *
248700     PERFORM 910-ESCRIBE-UNA-LINEA-USO
248800* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
248900        THRU 910-ESCRIBE-UNA-LINEA-USO-EXIT 6 TIMES.
249000* PUNTO DE SALIDA DE LA RUTINA 900-ESCRIBE-CONTROL.              *
249100 900-ESCRIBE-CONTROL-EXIT.
249200     EXIT.
249300
249400* CONTROL-BREAK POR PLANTILLA - UNA LINEA POR CADA T2..T8        *
249500 910-ESCRIBE-UNA-LINEA-USO SECTION.
249600* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
249700     MOVE WKS-USO-PLANT-TAB (WKS-IDX2) TO WKS-ED-USO.
249800* TRASLADA SPACES A WKS-LCTL-TEXTO.                              *
249900     MOVE SPACES TO WKS-LCTL-TEXTO.
250000* ARMA UNA LINEA DE IMPRESION POR CONCATENACION.                 *
250100     STRING "   PLANTILLA " WKS-ID-PLANT-TAB (WKS-IDX2)
250200* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
250300            " ..... " WKS-ED-USO " PROYECTOS"
250400* (CONTINUA LA INSTRUCCION DE LA LINEA ANTERIOR).                *
250500            DELIMITED BY SIZE INTO WKS-LCTL-TEXTO.
250600* ESCRIBE UNA LINEA EN EL ARCHIVO DE SALIDA.                     *
250700     WRITE WS-REG-CONTROL FROM WKS-LCTL-TEXTO.
250800* ACUMULA EN WKS-IDX2.                                           *
250900     ADD 1 TO WKS-IDX2.
251000* PUNTO DE SALIDA DE LA RUTINA 910-ESCRIBE-UNA-LINEA-USO.        *
251100 910-ESCRIBE-UNA-LINEA-USO-EXIT.
251200     EXIT.
251300
251400 *****************************************************************
251500* SERIE 950 - CIERRE DE ARCHIVOS AL FINALIZAR EL LOTE            *
251600 *****************************************************************
251700 950-CIERRA-ARCHIVOS SECTION.
251800* CIERRA LOS ARCHIVOS DEL LOTE.                                  *
251900     CLOSE TAKEOFF-FILE SOWRPT-FILE CONTROL-FILE.
252000* PUNTO DE SALIDA DE LA RUTINA 950-CIERRA-ARCHIVOS.              *
252100 950-CIERRA-ARCHIVOS-EXIT.
252200     EXIT.
