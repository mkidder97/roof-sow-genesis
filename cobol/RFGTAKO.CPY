000100 *****************************************************************
000200*    COPY RFGTAKO
000300*    LAYOUT DEL REGISTRO DE LEVANTAMIENTO (TAKEOFF) DE PROYECTO
000400*    LARGO DE REGISTRO = 200 BYTES
000500*    UN REGISTRO POR PROYECTO DE TECHO, ORDEN DE LLEGADA
000600 *****************************************************************
000700  01  TKOF-REGISTRO.
000800*    NOMBRE Y DIRECCION DEL PROYECTO
000900      05  TKOF-PROJECT-NAME       PIC X(30).
001000      05  TKOF-ADDRESS            PIC X(40).
001100*    AREA DE TECHO EN PIES CUADRADOS
001200      05  TKOF-ROOF-AREA          PIC 9(07).
001300*    SISTEMA DE MEMBRANA Y PATRON DE FIJACION
001400      05  TKOF-MEMBRANE-TYPE      PIC X(20).
001500          88  TKOF-MEMBRANA-VALIDA VALUE
001600              'TPO'               'TPO FLEECE'
001700              'EPDM'              'PVC'
001800              'MODIFIED BITUMEN'  'BUILT-UP'.
001900      05  TKOF-FASTENING-PATTERN  PIC X(25).
002000          88  TKOF-FIJACION-VALIDA VALUE
002100              'MECHANICALLY ATTACHED'
002200              'FULLY ADHERED'
002300              'BALLASTED'         'RHINO BOND'.
002400*    RECOVER O TEAROFF - BLANCO EQUIVALE A RECOVER
002500      05  TKOF-PROJECT-TYPE       PIC X(10).
002600*    AISLAMIENTO Y SU ESPESOR EN PULGADAS
002700      05  TKOF-INSULATION-TYPE    PIC X(15).
002800          88  TKOF-AISLAMTO-VALIDO VALUE
002900              'POLYISO'           'XPS'
003000              'EPS'               'MINERAL WOOL'
003100              'NONE'              SPACES.
003200          88  TKOF-SIN-AISLAMIENTO VALUE
003300              'NONE'              SPACES.
003400      05  TKOF-INSUL-THICKNESS    PIC 9(02)V99.
003500*    TIPO DE CUBIERTA (DECK)
003600      05  TKOF-DECK-TYPE          PIC X(25).
003700          88  TKOF-CUBIERTA-VALIDA VALUE
003800              'STEEL'
003900              'CONCRETE'
004000              'LIGHTWEIGHT CONCRETE'
004100              'GYPSUM'            'WOOD'
004200              'STANDING SEAM'     SPACES.
004300*    DATOS DE VIENTO Y ESTRUCTURA
004400      05  TKOF-BUILDING-HEIGHT    PIC 9(03).
004500      05  TKOF-WIND-ZONE          PIC X(03).
004600          88  TKOF-ZONA-VALIDA    VALUE
004700              'I' 'II' 'III' 'IV' SPACES.
004800      05  TKOF-HVHZ-FLAG          PIC X(01).
004900          88  TKOF-ES-HVHZ            VALUE 'Y'.
005000      05  TKOF-STATE              PIC X(02).
005100          88  TKOF-ESTADO-COSTERO VALUE
005200              'FL' 'TX' 'LA' 'MS' 'AL'.
005300      05  TKOF-BUILDING-CODE      PIC X(07).
005400          88  TKOF-CODIGO-VALIDO  VALUE
005500              'IBC2021' 'IBC2018'
005600              'FBC2020' 'FBC2023' SPACES.
005700      05  TKOF-ASCE-VERSION       PIC X(04).
005800          88  TKOF-ASCE-VALIDO    VALUE
005900              '7-16' '7-22' '7-10' SPACES.
006000*    RELLENO PARA COMPLETAR EL LARGO DE REGISTRO
006100      05  FILLER                  PIC X(04).
